000010******************************************************************
000020*   PUMLOGR  -  MONTHLY OPERATIONS LOG/REPORT LINE LAYOUT        *
000030*   PUMA BANK - APPLICATIONS DEVELOPMENT                         *
000040******************************************************************
000050*   07/19/96  RWB  ORIGINAL LAYOUT FOR OPS-REPORT EVENT LINE      *
000060*   09/30/04  TKD  ADDED RESERVE FILLER FOR FUTURE EXPANSION      *
000070******************************************************************
000080 01  LOG-RECORD.
000090     05  LOG-EVENT-TYPE          PIC X(24).
000100     05  LOG-ACCOUNT-ID          PIC X(16).
000110     05  LOG-DETAIL              PIC X(80).
000120     05  FILLER                  PIC X(04).
