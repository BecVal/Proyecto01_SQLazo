000010******************************************************************
000020*                                                                *
000030*   PUMSTAT   -    ACCOUNT STATUS ENGINE                         *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070******************************************************************
000080 PROGRAM-ID.     PUMSTAT.
000090 AUTHOR.         R W BRANNIGAN.
000100 INSTALLATION.   PUMA BANK - APPLICATIONS DEVELOPMENT.
000110 DATE-WRITTEN.   01/09/93.
000120 DATE-COMPILED.  01/09/93.
000130 SECURITY.       NON-CONFIDENTIAL.
000140*
000150******************************************************************
000160*   C H A N G E   L O G                                          *
000170******************************************************************
000180*   01/09/93  RWB  ORIGINAL PROGRAM.  DEPOSIT, WITHDRAWAL,        *
000190*                  MONTH-END AND UNFREEZE RULES FOR THE FOUR     *
000200*                  ACCOUNT LIFECYCLE STATUSES.                    *
000210*   11/03/95  RWB  MONTH-END NOW CALLS PUMINT FOR THE INTEREST    *
000220*                  CALCULATION INSTEAD OF A SINGLE FLAT RATE     *
000230*                  (REQ 95-071).                                  *
000240*   02/02/99  JPN  Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM.   *
000250*                  NO CHANGES REQUIRED.                           *
000260*   06/14/02  TKD  WITHDRAWALS ON AN OVERDRAWN ACCOUNT ARE NOW    *
000270*                  DENIED OUTRIGHT RATHER THAN STACKING A SECOND  *
000280*                  OVERDRAFT (REQ 02-203).                        *
000290*   09/30/04  TKD  OVERDRAFT FEE RAISED TO 100.00 (REQ 04-311).   *
000300*   03/11/08  SNG  OVERDRAWN DEPOSIT NOW LOGS STATE_CHANGE WHEN   *
000310*                  THE DEPOSIT CLEARS THE DEFICIT WITHOUT A FEE  *
000320*                  THIS CYCLE; ADDED STAT-FEE-CHARGED SO THE     *
000330*                  MONTH-END DRIVER CAN ROLL OVERDRAFT FEES INTO *
000340*                  ITS TOTALS (REQ 08-054).  OVERDRAWN MONTH-END *
000350*                  NOW LOGS THE INTEREST IT CREDITS WHEN THE     *
000360*                  ACCOUNT CLEARS BACK TO ACTIVE.                *
000361*   02/17/09  SNG  ADDED WS-CALL-CTR TO COUNT INVOCATIONS FOR    *
000362*                  THE OPERATOR'S RECONCILE REPORT (REQ 08-054). *
000370******************************************************************
000380*   STAT-FUNCTION-CD VALUES -                                    *
000390*       DP  -  DEPOSIT                                           *
000400*       WD  -  WITHDRAWAL                                        *
000410*       ME  -  MONTH-END PROCESSING                               *
000420*       UF  -  UNFREEZE                                           *
000430*   RETURN-CD VALUES ON EXIT -                                   *
000440*       00  -  OPERATION PERFORMED, BALANCE/STATUS UPDATED        *
000450*       08  -  OPERATION DENIED BY CURRENT STATUS                 *
000460*       12  -  INVALID STAT-FUNCTION-CD OR AMOUNT                 *
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-390.
000510 OBJECT-COMPUTER.  IBM-390.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570******************************************************************
000571 77  WS-CALL-CTR                 PIC S9(05) COMP VALUE ZERO.
000580 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.
000590 01  WS-PARA-NAME-ALT            REDEFINES WS-PARA-NAME
000600                                 PIC X(30).
000610*
000620 01  WS-CONSTANTS.
000630     05  WS-OVERDRAFT-FEE        PIC 9(07)V99 VALUE 100.00.
000640*
000650 01  WS-WORK-AREAS.
000660     05  WS-INTEREST-AMT         PIC S9(11)V99 COMP-3 VALUE 0.
000670     05  FILLER                  PIC X(04).
000680*
000690 01  WS-OLD-BALANCE              PIC S9(09)V99 COMP-3 VALUE 0.
000700 01  WS-OLD-BALANCE-DSP          REDEFINES WS-OLD-BALANCE
000710                                 PIC S9(09)V99.
000720*
000730 01  WS-AMOUNT-DSP-AREA.
000740     05  WS-AMOUNT-EDIT          PIC ZZ,ZZZ,ZZ9.99.
000750*
000760 01  WS-BALANCE-DSP-AREA.
000770     05  WS-BALANCE-EDIT         PIC -Z,ZZZ,ZZ9.99.
000780*
000790 01  WS-INTEREST-NUM             PIC S9(11)V99 COMP-3 VALUE 0.
000800 01  WS-INTEREST-DSP             REDEFINES WS-INTEREST-NUM
000810                                 PIC S9(11)V99.
000820******************************************************************
000830 LINKAGE SECTION.
000840******************************************************************
000850 COPY PUMACCR.
000860*
000870 01  STAT-FUNCTION-CD            PIC X(02).
000880 01  STAT-AMOUNT                 PIC S9(09)V99.
000890 01  STAT-BAL-CHANGED-SW         PIC X(01).
000900 01  STAT-FEE-CHARGED            PIC S9(09)V99.
000910*
000920 COPY PUMLOGR.
000930*
000940 01  RETURN-CD                   PIC 9(02) COMP.
000950******************************************************************
000960 PROCEDURE DIVISION USING ACCOUNT-RECORD, STAT-FUNCTION-CD,
000970                           STAT-AMOUNT, STAT-BAL-CHANGED-SW,
000980                           STAT-FEE-CHARGED, LOG-RECORD,
000990                           RETURN-CD.
001000*
001010     PERFORM 000-SETUP-RTN THRU 000-EXIT.
001020*
001030     EVALUATE STAT-FUNCTION-CD
001040         WHEN "DP"
001050             PERFORM 100-DEPOSIT-RTN THRU 100-EXIT
001060         WHEN "WD"
001070             PERFORM 200-WITHDRAW-RTN THRU 200-EXIT
001080         WHEN "ME"
001090             PERFORM 300-MONTH-END-RTN THRU 300-EXIT
001100         WHEN "UF"
001110             PERFORM 400-UNFREEZE-RTN THRU 400-EXIT
001120         WHEN OTHER
001130             GO TO 900-ERROR-RTN
001140     END-EVALUATE.
001150*
001160     GOBACK.
001170*
001180 000-SETUP-RTN.
001190     MOVE "000-SETUP-RTN" TO WS-PARA-NAME.
001195     ADD 1 TO WS-CALL-CTR.
001200     MOVE ZERO TO RETURN-CD.
001210     MOVE SPACES TO LOG-RECORD.
001220     MOVE "N" TO STAT-BAL-CHANGED-SW.
001230     MOVE ZERO TO STAT-FEE-CHARGED.
001240     MOVE ACC-BALANCE TO WS-OLD-BALANCE.
001250 000-EXIT.
001260     EXIT.
001270*
001280 100-DEPOSIT-RTN.
001290*    DEPOSIT - AMOUNT MUST BE POSITIVE.  AN OVERDRAWN ACCOUNT IS
001300*    CHARGED THE OVERDRAFT FEE FIRST, ONCE PER OVERDRAFT CYCLE,
001310*    THEN MAY RETURN TO ACTIVE IF THE DEPOSIT COVERS THE DEFICIT.
001320     MOVE "100-DEPOSIT-RTN" TO WS-PARA-NAME.
001330     IF STAT-AMOUNT NOT > ZERO
001340         MOVE "DEPOSIT_DENIED          " TO LOG-EVENT-TYPE
001350         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001360         STRING "NON-POSITIVE DEPOSIT AMOUNT" DELIMITED BY SIZE
001370             INTO LOG-DETAIL
001380         MOVE 12 TO RETURN-CD
001390         GO TO 100-EXIT.
001400*
001410     EVALUATE TRUE
001420         WHEN ACC-STATUS-ACTIVE
001430             ADD STAT-AMOUNT TO ACC-BALANCE
001440             MOVE "Y" TO STAT-BAL-CHANGED-SW
001450             MOVE "DEPOSIT                 " TO LOG-EVENT-TYPE
001460             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001470             MOVE STAT-AMOUNT TO WS-AMOUNT-EDIT
001480             STRING "DEPOSIT AMOUNT " WS-AMOUNT-EDIT
001490                 DELIMITED BY SIZE INTO LOG-DETAIL
001500             MOVE ZERO TO RETURN-CD
001510         WHEN ACC-STATUS-OVERDRAWN
001520             PERFORM 110-OVERDRAWN-DEPOSIT-RTN THRU 110-EXIT
001530         WHEN ACC-STATUS-FROZEN
001540             MOVE "DEPOSIT_DENIED          " TO LOG-EVENT-TYPE
001550             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001560             STRING "ACCOUNT IS FROZEN" DELIMITED BY SIZE
001570                 INTO LOG-DETAIL
001580             MOVE 08 TO RETURN-CD
001590         WHEN ACC-STATUS-CLOSED
001600             MOVE "DEPOSIT_DENIED          " TO LOG-EVENT-TYPE
001610             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001620             STRING "ACCOUNT IS CLOSED" DELIMITED BY SIZE
001630                 INTO LOG-DETAIL
001640             MOVE 08 TO RETURN-CD
001650     END-EVALUATE.
001660 100-EXIT.
001670     EXIT.
001680*
001690 110-OVERDRAWN-DEPOSIT-RTN.
001700     MOVE "110-OVERDRAWN-DEPOSIT-RTN" TO WS-PARA-NAME.
001710     IF NOT ACC-OD-FEE-DONE
001720         SUBTRACT WS-OVERDRAFT-FEE FROM ACC-BALANCE
001730         MOVE "Y" TO ACC-OD-FEE-APPLIED
001740         MOVE WS-OVERDRAFT-FEE TO STAT-FEE-CHARGED
001750         MOVE "OVERDRAFT_FEE           " TO LOG-EVENT-TYPE
001760         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001770         MOVE WS-OVERDRAFT-FEE TO WS-AMOUNT-EDIT
001780         STRING "OVERDRAFT FEE " WS-AMOUNT-EDIT
001790             DELIMITED BY SIZE INTO LOG-DETAIL
001800     END-IF.
001810*
001820     ADD STAT-AMOUNT TO ACC-BALANCE.
001830     MOVE "Y" TO STAT-BAL-CHANGED-SW.
001840     IF ACC-BALANCE >= ZERO
001850         MOVE "A" TO ACC-STATUS
001860*        A FEE CHARGED THIS CALL ALREADY HOLDS LOG-RECORD - WHEN
001870*        THE DEPOSIT CLEARS THE DEFICIT WITH NO FEE DUE THIS
001880*        CYCLE, THE TRANSITION ITSELF IS THE EVENT TO LOG.
001890         IF STAT-FEE-CHARGED = ZERO
001900             MOVE "STATE_CHANGE            " TO LOG-EVENT-TYPE
001910             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001920             STRING "OVERDRAWN TO ACTIVE" DELIMITED BY SIZE
001930                 INTO LOG-DETAIL
001940         END-IF
001950     END-IF.
001960     MOVE ZERO TO RETURN-CD.
001970 110-EXIT.
001980     EXIT.
001990*
002000 200-WITHDRAW-RTN.
002010*    WITHDRAWAL - DENIED OUTRIGHT WHEN THE ACCOUNT IS ALREADY
002020*    OVERDRAWN, FROZEN OR CLOSED.  AN ACTIVE ACCOUNT MAY GO
002030*    NEGATIVE, IN WHICH CASE IT TRANSITIONS TO OVERDRAWN.
002040     MOVE "200-WITHDRAW-RTN" TO WS-PARA-NAME.
002050     IF STAT-AMOUNT NOT > ZERO
002060         MOVE "WITHDRAWAL_DENIED       " TO LOG-EVENT-TYPE
002070         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
002080         STRING "NON-POSITIVE WITHDRAWAL AMOUNT" DELIMITED BY
002090             SIZE INTO LOG-DETAIL
002100         MOVE 12 TO RETURN-CD
002110         GO TO 200-EXIT.
002120*
002130     EVALUATE TRUE
002140         WHEN ACC-STATUS-ACTIVE
002150             SUBTRACT STAT-AMOUNT FROM ACC-BALANCE
002160             MOVE "Y" TO STAT-BAL-CHANGED-SW
002170             MOVE "WITHDRAWAL              " TO LOG-EVENT-TYPE
002180             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
002190             MOVE STAT-AMOUNT TO WS-AMOUNT-EDIT
002200             STRING "WITHDRAWAL AMOUNT " WS-AMOUNT-EDIT
002210                 DELIMITED BY SIZE INTO LOG-DETAIL
002220             IF ACC-BALANCE < ZERO
002230                 MOVE "O" TO ACC-STATUS
002240                 MOVE "N" TO ACC-OD-FEE-APPLIED
002250             END-IF
002260             MOVE ZERO TO RETURN-CD
002270         WHEN OTHER
002280             MOVE "WITHDRAWAL_DENIED       " TO LOG-EVENT-TYPE
002290             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
002300             STRING "ACCOUNT STATUS " ACC-STATUS
002310                 " DOES NOT ALLOW WITHDRAWAL" DELIMITED BY SIZE
002320                 INTO LOG-DETAIL
002330             MOVE 08 TO RETURN-CD
002340     END-EVALUATE.
002350 200-EXIT.
002360     EXIT.
002370*
002380 300-MONTH-END-RTN.
002390*    MONTH-END - OVERDRAWN ACCOUNTS ARE SWEPT BY THE SAME RULE
002400*    AN ACTIVE ACCOUNT WOULD FOLLOW IF ITS BALANCE WENT NEGATIVE
002410*    DURING THE MONTH; FROZEN AND CLOSED ACCOUNTS SKIP ENTIRELY.
002420     MOVE "300-MONTH-END-RTN" TO WS-PARA-NAME.
002430     IF ACC-STATUS-ACTIVE AND ACC-BALANCE < ZERO
002440         MOVE "O" TO ACC-STATUS
002450     END-IF.
002460*
002470     EVALUATE TRUE
002480         WHEN ACC-STATUS-ACTIVE
002490             PERFORM 310-ACTIVE-MONTH-END-RTN THRU 310-EXIT
002500         WHEN ACC-STATUS-OVERDRAWN
002510             PERFORM 330-OVERDRAWN-MONTH-END-RTN THRU 330-EXIT
002520         WHEN ACC-STATUS-FROZEN
002530             MOVE "FROZEN_MONTH_END        " TO LOG-EVENT-TYPE
002540             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
002550             STRING "ACCOUNT FROZEN - NO FEES OR INTEREST"
002560                 DELIMITED BY SIZE INTO LOG-DETAIL
002570             MOVE ZERO TO RETURN-CD
002580         WHEN ACC-STATUS-CLOSED
002590             MOVE "CLOSED_MONTH_END        " TO LOG-EVENT-TYPE
002600             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
002610             STRING "ACCOUNT CLOSED - NO FEES OR INTEREST"
002620                 DELIMITED BY SIZE INTO LOG-DETAIL
002630             MOVE ZERO TO RETURN-CD
002640     END-EVALUATE.
002650 300-EXIT.
002660     EXIT.
002670*
002680 310-ACTIVE-MONTH-END-RTN.
002690     MOVE "310-ACTIVE-MONTH-END-RTN" TO WS-PARA-NAME.
002700     PERFORM 320-GET-INTEREST-RTN THRU 320-EXIT.
002710     IF WS-INTEREST-NUM > ZERO
002720         ADD WS-INTEREST-NUM TO ACC-BALANCE
002730         MOVE "Y" TO STAT-BAL-CHANGED-SW
002740         MOVE "INTEREST_APPLIED        " TO LOG-EVENT-TYPE
002750         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
002760         MOVE WS-INTEREST-NUM TO WS-AMOUNT-EDIT
002770         STRING "INTEREST AMOUNT " WS-AMOUNT-EDIT
002780             DELIMITED BY SIZE INTO LOG-DETAIL
002790     ELSE
002800         MOVE "INTEREST_APPLIED        " TO LOG-EVENT-TYPE
002810         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
002820         STRING "NO INTEREST APPLIED" DELIMITED BY SIZE
002830             INTO LOG-DETAIL
002840     END-IF.
002850     MOVE ZERO TO RETURN-CD.
002860 310-EXIT.
002870     EXIT.
002880*
002890 320-GET-INTEREST-RTN.
002900     MOVE "320-GET-INTEREST-RTN" TO WS-PARA-NAME.
002910     MOVE ZERO TO WS-INTEREST-NUM.
002920     CALL "PUMINT" USING ACCOUNT-RECORD, WS-INTEREST-AMT,
002930                          RETURN-CD.
002940     MOVE WS-INTEREST-AMT TO WS-INTEREST-NUM.
002950 320-EXIT.
002960     EXIT.
002970*
002980 330-OVERDRAWN-MONTH-END-RTN.
002990     MOVE "330-OVERDRAWN-MONTH-END-RTN" TO WS-PARA-NAME.
003000     IF NOT ACC-OD-FEE-DONE
003010         SUBTRACT WS-OVERDRAFT-FEE FROM ACC-BALANCE
003020         MOVE "Y" TO ACC-OD-FEE-APPLIED
003030         MOVE WS-OVERDRAFT-FEE TO STAT-FEE-CHARGED
003040         MOVE "MONTHLY_OVERDRAFT_FEE   " TO LOG-EVENT-TYPE
003050         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003060         MOVE WS-OVERDRAFT-FEE TO WS-AMOUNT-EDIT
003070         STRING "OVERDRAFT FEE " WS-AMOUNT-EDIT
003080             DELIMITED BY SIZE INTO LOG-DETAIL
003090     END-IF.
003100*
003110     IF ACC-BALANCE >= ZERO
003120         PERFORM 320-GET-INTEREST-RTN THRU 320-EXIT
003130         MOVE "A" TO ACC-STATUS
003140*        THE CLEARED-OVERDRAFT INTEREST LINE REPLACES ANY FEE
003150*        LINE ABOVE AS THE LOG OF RECORD FOR THIS CALL - THE FEE
003160*        AMOUNT ITSELF IS STILL PASSED BACK VIA STAT-FEE-CHARGED.
003170         IF WS-INTEREST-NUM > ZERO
003180             ADD WS-INTEREST-NUM TO ACC-BALANCE
003190             MOVE "INTEREST_APPLIED        " TO LOG-EVENT-TYPE
003200             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003210             MOVE WS-INTEREST-NUM TO WS-AMOUNT-EDIT
003220             STRING "OVERDRAFT CLEARED - INTEREST "
003230                 WS-AMOUNT-EDIT DELIMITED BY SIZE INTO LOG-DETAIL
003240         ELSE
003250             MOVE "INTEREST_APPLIED        " TO LOG-EVENT-TYPE
003260             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003270             STRING "OVERDRAFT CLEARED - NO INTEREST"
003280                 DELIMITED BY SIZE INTO LOG-DETAIL
003290         END-IF
003300     ELSE
003310         IF STAT-FEE-CHARGED = ZERO
003320             MOVE "OVERDRAWN_MONTH_END     " TO LOG-EVENT-TYPE
003330             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003340             STRING "ACCOUNT REMAINS OVERDRAWN" DELIMITED BY
003350                 SIZE INTO LOG-DETAIL
003360         END-IF
003370     END-IF.
003380     MOVE ZERO TO RETURN-CD.
003390 330-EXIT.
003400     EXIT.
003410*
003420 400-UNFREEZE-RTN.
003430*    UNFREEZE - ONLY A FROZEN ACCOUNT IS AFFECTED; ACTIVE ACCOUNTS
003440*    ARE A NO-OP, OVERDRAWN AND CLOSED ACCOUNTS ARE DENIED.
003450     MOVE "400-UNFREEZE-RTN" TO WS-PARA-NAME.
003460     EVALUATE TRUE
003470         WHEN ACC-STATUS-ACTIVE
003480             MOVE "UNFREEZE_IGNORED        " TO LOG-EVENT-TYPE
003490             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003500             STRING "ACCOUNT ALREADY ACTIVE" DELIMITED BY SIZE
003510                 INTO LOG-DETAIL
003520             MOVE ZERO TO RETURN-CD
003530         WHEN ACC-STATUS-FROZEN
003540             MOVE "A" TO ACC-STATUS
003550             MOVE "STATE_CHANGE            " TO LOG-EVENT-TYPE
003560             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003570             STRING "UNFROZEN TO ACTIVE" DELIMITED BY SIZE
003580                 INTO LOG-DETAIL
003590             MOVE ZERO TO RETURN-CD
003600         WHEN OTHER
003610             MOVE "UNFREEZE_DENIED         " TO LOG-EVENT-TYPE
003620             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003630             STRING "ACCOUNT STATUS " ACC-STATUS
003640                 " CANNOT BE UNFROZEN" DELIMITED BY SIZE
003650                 INTO LOG-DETAIL
003660             MOVE 08 TO RETURN-CD
003670     END-EVALUATE.
003680 400-EXIT.
003690     EXIT.
003700*
003710 900-ERROR-RTN.
003720     MOVE "900-ERROR-RTN" TO WS-PARA-NAME.
003730     MOVE 12 TO RETURN-CD.
003740     MOVE ACC-BALANCE TO WS-BALANCE-EDIT.
003750     DISPLAY "PUMSTAT - BAD CALL AT " WS-PARA-NAME-ALT
003760         " FUNC=" STAT-FUNCTION-CD " BAL=" WS-BALANCE-EDIT.
003770     DISPLAY "PUMSTAT - BALANCE AT CALL ENTRY WAS "
003780         WS-OLD-BALANCE-DSP " ON " ACC-ACCOUNT-ID.
003790     GOBACK.
