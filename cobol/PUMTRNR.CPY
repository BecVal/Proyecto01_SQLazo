000010******************************************************************
000020*   PUMTRNR  -  TRANSACTION INPUT RECORD LAYOUT                  *
000030*   PUMA BANK - APPLICATIONS DEVELOPMENT                         *
000040******************************************************************
000050*   03/11/94  RWB  ORIGINAL LAYOUT FOR DAILY TRANSACTION FILE     *
000060*   09/30/04  TKD  ADDED RESERVE FILLER FOR FUTURE EXPANSION      *
000070******************************************************************
000080 01  :TAG:.
000090     05  TXN-ACCOUNT-ID          PIC X(16).
000100     05  TXN-TYPE                PIC X(01).
000110         88  TXN-IS-DEPOSIT          VALUE "D".
000120         88  TXN-IS-WITHDRAWAL       VALUE "W".
000130         88  TXN-IS-BALANCE-CHECK    VALUE "B".
000140     05  TXN-AMOUNT               PIC 9(09)V99.
000150     05  TXN-PIN                 PIC X(04).
000160     05  FILLER                  PIC X(05).
