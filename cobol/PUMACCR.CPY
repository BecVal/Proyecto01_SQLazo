000010******************************************************************
000020*   PUMACCR  -  ACCOUNT MASTER RECORD LAYOUT                     *
000030*   PUMA BANK - APPLICATIONS DEVELOPMENT                         *
000040******************************************************************
000050*   01/09/93  RWB  ORIGINAL LAYOUT FOR ACCOUNT MASTER FILE        *
000060*   11/03/95  RWB  ADDED SERVICE SUBSCRIPTION FLAGS               *
000070*   06/14/98  JPN  ADDED REWARD POINTS AND ANNUAL-PLAN ACCUMS     *
000080*   02/02/99  JPN  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD     *
000090*   09/30/04  TKD  ADDED RESERVE FILLER FOR FUTURE EXPANSION      *
000100******************************************************************
000110 01  ACCOUNT-RECORD.
000120     05  ACC-ACCOUNT-ID          PIC X(16).
000130     05  ACC-CLIENT-ID           PIC X(10).
000140     05  ACC-PIN                 PIC X(04).
000150     05  ACC-STATUS              PIC X(01).
000160         88  ACC-STATUS-ACTIVE       VALUE "A".
000170         88  ACC-STATUS-OVERDRAWN    VALUE "O".
000180         88  ACC-STATUS-FROZEN       VALUE "F".
000190         88  ACC-STATUS-CLOSED       VALUE "C".
000200     05  ACC-BALANCE             PIC S9(09)V99.
000210     05  ACC-INTEREST-PLAN       PIC X(01).
000220         88  ACC-PLAN-MONTHLY        VALUE "M".
000230         88  ACC-PLAN-ANNUAL         VALUE "A".
000240         88  ACC-PLAN-PREMIUM        VALUE "P".
000250     05  ACC-SVC-ANTIFRAUD       PIC X(01).
000260         88  ACC-ANTIFRAUD-ON        VALUE "Y".
000270     05  ACC-SVC-ALERTS          PIC X(01).
000280         88  ACC-ALERTS-ON           VALUE "Y".
000290     05  ACC-SVC-REWARDS         PIC X(01).
000300         88  ACC-REWARDS-ON          VALUE "Y".
000310     05  ACC-OD-FEE-APPLIED      PIC X(01).
000320         88  ACC-OD-FEE-DONE         VALUE "Y".
000330     05  ACC-REWARD-POINTS       PIC S9(09).
000340     05  ACC-ANNUAL-RUN-TOT      PIC S9(11)V99.
000350     05  ACC-ANNUAL-MONTHS       PIC 9(02).
000360     05  FILLER                  PIC X(10).
