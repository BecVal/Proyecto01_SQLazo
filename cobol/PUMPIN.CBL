000010******************************************************************
000020*                                                                *
000030*   PUMPIN    -    PIN AUTHENTICATION GATE                       *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070******************************************************************
000080 PROGRAM-ID.     PUMPIN.
000090 AUTHOR.         R W BRANNIGAN.
000100 INSTALLATION.   PUMA BANK - APPLICATIONS DEVELOPMENT.
000110 DATE-WRITTEN.   03/11/94.
000120 DATE-COMPILED.  03/11/94.
000130 SECURITY.       NON-CONFIDENTIAL.
000140*
000150******************************************************************
000160*   C H A N G E   L O G                                          *
000170******************************************************************
000180*   03/11/94  RWB  ORIGINAL PROGRAM.  VALIDATES SUPPLIED PIN      *
000190*                  AGAINST THE PIN ON FILE ON THE ACCOUNT         *
000200*                  MASTER BEFORE ANY DEPOSIT, WITHDRAWAL OR       *
000210*                  BALANCE INQUIRY IS ALLOWED TO PROCEED.         *
000220*   08/02/95  RWB  ADDED SYSTEM BYPASS PIN FOR INTERNAL FEE       *
000230*                  AND REDEMPTION POSTINGS (REQ 95-118).          *
000240*   02/02/99  JPN  Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM.   *
000250*                  NO CHANGES REQUIRED.                           *
000260*   06/14/02  TKD  BLANK STORED PIN NOW FAILS ALL VALIDATIONS     *
000270*                  RATHER THAN ABENDING (REQ 02-203).             *
000280*   09/30/04  TKD  RETURN-CODE TABLE DOCUMENTED BELOW (REQ 04-311)*
000290*   02/17/09  SNG  PIN-SUPPLIED WIDENED TO 6 BYTES - THE 4-BYTE   *
000300*                  FIELD COULD NEVER HOLD THE 6-CHARACTER SYSTEM  *
000310*                  BYPASS LITERAL, SO THE BYPASS NEVER FIRED.     *
000320*                  CALLERS NOW STAGE THE TRANSACTION PIN INTO A   *
000330*                  6-BYTE AREA BEFORE CALLING (REQ 95-118).       *
000331*   06/01/09  SNG  ADDED WS-CALL-CTR TO COUNT INVOCATIONS FOR    *
000332*                  THE OPERATOR'S RECONCILE REPORT (REQ 08-054). *
000340******************************************************************
000350*   RETURN-CD VALUES ON EXIT -                                   *
000360*       00  -  PIN MATCHED, OPERATION MAY PROCEED                *
000370*       04  -  STORED PIN IS BLANK, VALIDATION DENIED             *
000380*       08  -  SUPPLIED PIN DOES NOT MATCH STORED PIN             *
000390*       00  -  SYSTEM BYPASS (LITERAL 'SYSTEM' SUPPLIED)          *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-390.
000440 OBJECT-COMPUTER.  IBM-390.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500******************************************************************
000501 77  WS-CALL-CTR                 PIC S9(05) COMP VALUE ZERO.
000510 01  WS-PIN-FIELDS.
000520     05  WS-SYSTEM-LITERAL       PIC X(06) VALUE "SYSTEM".
000530     05  WS-SUPPLIED-PIN-ALT     REDEFINES WS-SYSTEM-LITERAL
000540                                 PIC X(06).
000550     05  FILLER                  PIC X(02).
000560*
000570 01  WS-SWITCHES.
000580     05  WS-PIN-MATCH-SW         PIC X(01) VALUE "N".
000590         88  PIN-MATCHES             VALUE "Y".
000600     05  WS-STORED-PIN-BLANK-SW  PIC X(01) VALUE "N".
000610         88  STORED-PIN-IS-BLANK      VALUE "Y".
000620     05  FILLER                  PIC X(02).
000630*
000640 01  WS-RETURN-CD-NUM            PIC S9(04) COMP VALUE +0.
000650 01  WS-RETURN-CD-DSP            REDEFINES WS-RETURN-CD-NUM
000660                                 PIC S9(04).
000670*
000680 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.
000690 01  WS-PARA-NAME-ALT            REDEFINES WS-PARA-NAME
000700                                 PIC X(30).
000710******************************************************************
000720 LINKAGE SECTION.
000730******************************************************************
000740 01  PIN-SUPPLIED                PIC X(06).
000750 01  PIN-STORED                  PIC X(04).
000760 01  RETURN-CD                   PIC 9(02) COMP.
000770******************************************************************
000780 PROCEDURE DIVISION USING PIN-SUPPLIED, PIN-STORED, RETURN-CD.
000790*
000800     PERFORM 000-SETUP-RTN THRU 000-EXIT.
000810*
000820     IF PIN-SUPPLIED = WS-SYSTEM-LITERAL
000830         DISPLAY "PUMPIN - SYSTEM BYPASS ON " WS-SUPPLIED-PIN-ALT
000840         MOVE ZERO TO RETURN-CD
000850         MOVE RETURN-CD TO WS-RETURN-CD-NUM
000860         GOBACK
000870     END-IF.
000880*
000890     PERFORM 100-VALIDATE-PIN-RTN THRU 100-EXIT.
000900*
000910     GOBACK.
000920*
000930 000-SETUP-RTN.
000940     MOVE "000-SETUP-RTN" TO WS-PARA-NAME.
000945     ADD 1 TO WS-CALL-CTR.
000950     MOVE "N" TO WS-PIN-MATCH-SW.
000960     MOVE "N" TO WS-STORED-PIN-BLANK-SW.
000970     MOVE ZERO TO RETURN-CD.
000980 000-EXIT.
000990     EXIT.
001000*
001010 100-VALIDATE-PIN-RTN.
001020     MOVE "100-VALIDATE-PIN-RTN" TO WS-PARA-NAME.
001030     IF PIN-STORED = SPACES OR PIN-STORED = ZEROS
001040         MOVE "Y" TO WS-STORED-PIN-BLANK-SW
001050         MOVE 04 TO RETURN-CD
001060         GO TO 100-EXIT.
001070*
001080     IF PIN-SUPPLIED = PIN-STORED
001090         MOVE "Y" TO WS-PIN-MATCH-SW
001100         MOVE ZERO TO RETURN-CD
001110     ELSE
001120         MOVE 08 TO RETURN-CD
001130     END-IF.
001140 100-EXIT.
001150     EXIT.
001160*
001170 900-ERROR-RTN.
001180     MOVE "900-ERROR-RTN" TO WS-PARA-NAME.
001190     MOVE 99 TO RETURN-CD.
001200     MOVE RETURN-CD TO WS-RETURN-CD-NUM.
001210     DISPLAY "PUMPIN - BAD CALL AT " WS-PARA-NAME-ALT
001220         " RC=" WS-RETURN-CD-DSP.
001230 900-EXIT.
001240     EXIT.
