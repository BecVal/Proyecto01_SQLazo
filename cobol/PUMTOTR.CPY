000010******************************************************************
000020*   PUMTOTR  -  MONTH-END SYSTEM TOTALS LAYOUT                   *
000030*   PUMA BANK - APPLICATIONS DEVELOPMENT                         *
000040******************************************************************
000050*   07/19/96  RWB  ORIGINAL LAYOUT FOR MONTH-END SYSTEM TOTALS    *
000060*   09/30/04  TKD  ADDED RESERVE FILLER FOR FUTURE EXPANSION      *
000070******************************************************************
000080 01  SYSTEM-TOTALS.
000090     05  TOT-ACCOUNTS            PIC 9(05).
000100     05  TOT-TRANSACTIONS        PIC 9(07).
000110     05  TOT-FEES-COLLECTED      PIC S9(11)V99.
000120     05  TOT-INTEREST-PAID       PIC S9(11)V99.
000130     05  FILLER                  PIC X(05).
