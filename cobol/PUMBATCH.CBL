000010******************************************************************
000020*                                                                *
000030*   PUMBATCH  -    MONTHLY ACCOUNT PROCESSING BATCH DRIVER       *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070******************************************************************
000080 PROGRAM-ID.     PUMBATCH.
000090 AUTHOR.         R W BRANNIGAN.
000100 INSTALLATION.   PUMA BANK - APPLICATIONS DEVELOPMENT.
000110 DATE-WRITTEN.   01/09/93.
000120 DATE-COMPILED.  01/09/93.
000130 SECURITY.       NON-CONFIDENTIAL.
000140*
000150******************************************************************
000160*   C H A N G E   L O G                                          *
000170******************************************************************
000180*   01/09/93  RWB  ORIGINAL PROGRAM.  LOADS CLIENT AND ACCOUNT    *
000190*                  MASTERS, POSTS THE DAILY TRANSACTION FILE,    *
000200*                  AND WRITES THE UPDATED ACCOUNT MASTER.         *
000210*   07/19/96  RWB  ADDED THE MONTHLY OPERATIONS REPORT AND        *
000220*                  MONTH-END SWEEP (REQ 96-004).  CALLS OUT TO    *
000230*                  PUMSTAT AND PUMSVC RATHER THAN CARRYING THE    *
000240*                  BUSINESS RULES IN-LINE.                        *
000250*   08/02/95  RWB  PIN GATE MOVED TO PUMPIN SO THE ON-LINE        *
000260*                  INQUIRY PROGRAMS CAN SHARE IT (REQ 95-118).    *
000270*   06/14/98  JPN  PORTFOLIO SUMMARY SECTION ADDED AT END OF      *
000280*                  REPORT (REQ 98-061).                           *
000290*   02/02/99  JPN  Y2K REVIEW - SIMULATED MONTH NUMBER ONLY, NO   *
000300*                  OTHER DATE FIELDS ON THIS PROGRAM.             *
000310*   06/14/02  TKD  SERVICE FEES NOW ATTEMPTED THROUGH THE STATUS  *
000320*                  ENGINE'S WITHDRAWAL RULES BEFORE THE MONTH-END *
000330*                  STEP RUNS, RATHER THAN A FLAT UNCONDITIONAL    *
000340*                  DEDUCTION (REQ 02-203).                        *
000350*   09/30/04  TKD  ACCOUNT AND CLIENT TABLE SIZES RAISED TO       *
000360*                  2000/500 FOR YEAR-END GROWTH (REQ 04-311).     *
000361*   04/18/06  JKM  REPORT HEADER NOW WRITTEN BEFORE THE CLIENT    *
000362*                  AND ACCOUNT LOADS SO REGISTRATION/CREATION     *
000363*                  LINES NO LONGER PRECEDE THE BANNER, AND THE    *
000364*                  MONTH-END CYCLE TOTALS ARE RE-ZEROED AT        *
000365*                  400-MONTH-END-RTN SO DAILY POSTING ACTIVITY    *
000366*                  NO LONGER POLLUTES THE FOOTER (REQ 06-204).    *
000368*   11/09/09  SNG  PLAN-CODE VALIDATION MOVED FROM 210-GEN-        *
000369*                  ACCOUNT-ID-RTN INTO 205-LOAD-ONE-ACCOUNT-RTN SO *
000370*                  IT RUNS AGAINST EVERY LOADED ACCOUNT, NOT ONLY  *
000371*                  ONES RECEIVING A FRESH ID (REQ 09-147).  ALSO   *
000372*                  ADDED A PROPER WS-BALANCE-EDIT PICTURE FOR THE  *
000373*                  ACCOUNT_CREATED/BALANCE_REPORTED LOG LINES -    *
000374*                  THE OLD WS-BALANCE-DSP REDEFINE WAS UNEDITED    *
000375*                  AND PRINTED NO DECIMAL POINT (REQ 09-147).      *
000377*   03/30/11  SNG  415-CHARGE-ONE-FEE-RTN AND 420-MONTH-END-       *
000378*                  STATUS-RTN NOW WALK THE PUMPIN GATE WITH THE    *
000379*                  SYSTEM LITERAL BEFORE POSTING A SERVICE FEE OR  *
000380*                  INTEREST - THESE ARE SYSTEM OPERATIONS PER THE  *
000381*                  95-118 BYPASS RULE AND HAD BEEN SKIPPING THE    *
000382*                  GATE ENTIRELY (REQ 09-147).  ALSO DROPPED THE   *
000383*                  SVC-REDEEM-POINTS ARGUMENT FROM EVERY PUMSVC     *
000384*                  CALL TO MATCH PUMSVC'S RETIRED RR FUNCTION       *
000385*                  (REQ 11-033).                                   *
000386******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-390.
000420 OBJECT-COMPUTER.  IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT CLIENTS-FILE        ASSIGN TO CLIENTS
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS  IS  WS-CLIENTS-STATUS.
000510*
000520     SELECT ACCOUNTS-IN-FILE    ASSIGN TO ACCTSIN
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS  IS  WS-ACCTSIN-STATUS.
000550*
000560     SELECT TRANSACTIONS-FILE   ASSIGN TO TRANSACT
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS  IS  WS-TRANSACT-STATUS.
000590*
000600     SELECT ACCOUNTS-OUT-FILE   ASSIGN TO ACCTSOUT
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS  IS  WS-ACCTSOUT-STATUS.
000630*
000640     SELECT OPS-REPORT-FILE     ASSIGN TO OPSRPT
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS  IS  WS-OPSRPT-STATUS.
000670*
000680 DATA DIVISION.
000690 FILE SECTION.
000700******************************************************************
000710 FD  CLIENTS-FILE.
000720 01  CLIENTS-REC                 PIC X(40).
000730*
000740 FD  ACCOUNTS-IN-FILE.
000750 01  ACCOUNTS-IN-REC             PIC X(81).
000760*
000770 FD  TRANSACTIONS-FILE.
000780 01  TRANSACTIONS-REC            PIC X(37).
000790*
000800 FD  ACCOUNTS-OUT-FILE.
000810 01  ACCOUNTS-OUT-REC            PIC X(81).
000820*
000830 FD  OPS-REPORT-FILE.
000840 01  OPS-REPORT-REC              PIC X(132).
000850******************************************************************
000860 WORKING-STORAGE SECTION.
000870******************************************************************
000871 77  WS-SCRATCH-CTR              PIC S9(05) COMP VALUE ZERO.
000880 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.
000890 01  WS-PARA-NAME-ALT            REDEFINES WS-PARA-NAME
000900                                 PIC X(30).
000910*
000920 01  WS-FILE-STATUSES.
000930     05  WS-CLIENTS-STATUS       PIC X(02) VALUE SPACES.
000940         88  CLIENTS-OK              VALUE "00".
000950         88  CLIENTS-EOF              VALUE "10".
000960     05  WS-ACCTSIN-STATUS       PIC X(02) VALUE SPACES.
000970         88  ACCTSIN-OK               VALUE "00".
000980         88  ACCTSIN-EOF              VALUE "10".
000990     05  WS-TRANSACT-STATUS      PIC X(02) VALUE SPACES.
001000         88  TRANSACT-OK              VALUE "00".
001010         88  TRANSACT-EOF             VALUE "10".
001020     05  WS-ACCTSOUT-STATUS      PIC X(02) VALUE SPACES.
001030         88  ACCTSOUT-OK              VALUE "00".
001040     05  WS-OPSRPT-STATUS        PIC X(02) VALUE SPACES.
001050         88  OPSRPT-OK                VALUE "00".
001060     05  FILLER                  PIC X(02).
001070*
001080 01  WS-SWITCHES.
001090     05  WS-CLIENTS-EOF-SW       PIC X(01) VALUE "N".
001100         88  WS-CLIENTS-DONE          VALUE "Y".
001110     05  WS-ACCTSIN-EOF-SW       PIC X(01) VALUE "N".
001120         88  WS-ACCTSIN-DONE          VALUE "Y".
001130     05  WS-TRANSACT-EOF-SW      PIC X(01) VALUE "N".
001140         88  WS-TRANSACT-DONE         VALUE "Y".
001150     05  WS-CLIENT-FOUND-SW      PIC X(01) VALUE "N".
001160         88  WS-CLIENT-FOUND          VALUE "Y".
001170     05  WS-ACCOUNT-FOUND-SW     PIC X(01) VALUE "N".
001180         88  WS-ACCOUNT-FOUND         VALUE "Y".
001190     05  WS-PIN-OK-SW            PIC X(01) VALUE "N".
001200         88  WS-PIN-OK                VALUE "Y".
001210     05  WS-BAL-WILL-CHANGE-SW   PIC X(01) VALUE "N".
001220         88  WS-BAL-WILL-CHANGE       VALUE "Y".
001230     05  FILLER                  PIC X(02).
001240*
001250 01  WS-COUNTERS.
001260     05  WS-CLIENT-COUNT         PIC 9(05) COMP VALUE 0.
001270     05  WS-CLI-IDX              PIC 9(05) COMP VALUE 0.
001280     05  WS-ACCOUNT-COUNT        PIC 9(05) COMP VALUE 0.
001290     05  WS-ACCT-IDX             PIC 9(05) COMP VALUE 0.
001300     05  WS-SVC-IDX              PIC 9(01) COMP VALUE 0.
001310     05  WS-ACCTSEQ-NUM           PIC 9(04) VALUE 0.
001320     05  FILLER                  PIC X(02).
001330*
001340 01  WS-MONTH-NUMBER             PIC 9(02) VALUE 01.
001350*
001360 01  WS-RETURN-CD-NUM            PIC 9(04) COMP VALUE 0.
001370 01  WS-RETURN-CD-DSP            REDEFINES WS-RETURN-CD-NUM
001380                                 PIC 9(04).
001390*
001400 01  WS-WORK-AREAS.
001410     05  WS-OLD-BALANCE          PIC S9(09)V99 COMP-3 VALUE 0.
001420     05  WS-FEE-AMOUNT           PIC S9(09)V99 COMP-3 VALUE 0.
001430     05  FILLER                  PIC X(04).
001440*
001450 01  WS-BALANCE-NUM              PIC S9(09)V99 VALUE 0.
001455 01  WS-BALANCE-NUM-ALT          REDEFINES WS-BALANCE-NUM
001456                                 PIC S9(09)V99.
001480*
001490 01  WS-AMOUNT-EDIT-AREA.
001500     05  WS-FEES-EDIT            PIC $$$,$$$,$$9.99.
001510     05  WS-INTEREST-EDIT        PIC $$$,$$$,$$9.99.
001520     05  WS-PORTFOLIO-EDIT       PIC -$$,$$$,$$9.99.
001530     05  FILLER                  PIC X(04).
001531*
001532 01  WS-BALANCE-DSP-AREA.
001533     05  WS-BALANCE-EDIT         PIC -Z,ZZZ,ZZ9.99.
001534     05  FILLER                  PIC X(04).
001540*
001550 01  WS-RETURN-CD                PIC 9(02) COMP VALUE 0.
001560*
001570******************************************************************
001580*   CALL-INTERFACE AREAS - ONE GROUP PER SUBPROGRAM, FIELD NAMES *
001590*   MATCH THE SUBPROGRAM'S OWN LINKAGE SECTION SO THE TWO SIDES  *
001600*   OF EVERY CALL LINE UP BYTE FOR BYTE (REQ 95-118, REQ 02-203).*
001610******************************************************************
001620 01  WS-PUMSVC-PARMS.
001630     05  SVC-FUNCTION-CD         PIC X(02).
001640     05  SVC-SERVICE-CD          PIC X(02).
001650     05  SVC-TXN-TYPE            PIC X(01).
001660     05  SVC-AMOUNT-IO           PIC S9(09)V99.
001670     05  SVC-BAL-CHANGED-SW      PIC X(01).
001680     05  SVC-OLD-BALANCE         PIC S9(09)V99.
001700     05  FILLER                  PIC X(04).
001710*
001720 01  WS-PUMSTAT-PARMS.
001730     05  STAT-FUNCTION-CD        PIC X(02).
001740     05  STAT-AMOUNT             PIC S9(09)V99.
001750     05  STAT-BAL-CHANGED-SW     PIC X(01).
001760     05  STAT-FEE-CHARGED        PIC S9(09)V99.
001770     05  FILLER                  PIC X(04).
001780*
001790******************************************************************
001800*   PIN-SUPPLIED IS SIX BYTES ON THE PUMPIN CALL SO THE SYSTEM    *
001810*   BYPASS LITERAL FITS - A TRANSACTION'S FOUR-BYTE PIN IS        *
001820*   STAGED HERE FIRST (REQ 95-118).                               *
001830******************************************************************
001840 01  WS-PIN-SUPPLIED             PIC X(06) VALUE SPACES.
001850*
001860******************************************************************
001870*   CLIENT TABLE - HOLDS THE CLIENT MASTER FOR THE RUN.  LOADED   *
001880*   BY 100-LOAD-CLIENTS-RTN, SEARCHED BY 110-FIND-CLIENT-RTN,     *
001890*   ACCUMULATED BY 200-LOAD-ACCOUNTS-RTN, PRINTED BY 500-*.       *
001900******************************************************************
001910 01  WS-CLIENT-TABLE.
001920     05  WS-CLI-ENTRY OCCURS 500 TIMES INDEXED BY WS-CLI-TBLX.
001930         10  CLI-CLIENT-ID       PIC X(10).
001940         10  CLI-NAME            PIC X(30).
001950         10  CLI-ACCT-COUNT      PIC 9(05) COMP.
001960         10  CLI-TOTAL-BAL       PIC S9(11)V99 COMP-3.
001970         10  FILLER              PIC X(04).
001980*
001990******************************************************************
002000*   ACCOUNT TABLE - HOLDS THE ACCOUNT MASTER FOR THE RUN.  SAME   *
002010*   FIELD NAMES AS ACCOUNT-RECORD BELOW SO MOVE CORRESPONDING     *
002020*   CAN STAGE AN ENTRY IN AND OUT OF THE SUBPROGRAM WORK AREA.    *
002030******************************************************************
002040 01  WS-ACCOUNT-TABLE.
002050     05  WS-ACCT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-ACCT-TBLX.
002060         10  ACC-ACCOUNT-ID          PIC X(16).
002070         10  ACC-CLIENT-ID           PIC X(10).
002080         10  ACC-PIN                 PIC X(04).
002090         10  ACC-STATUS              PIC X(01).
002100         10  ACC-BALANCE             PIC S9(09)V99.
002110         10  ACC-INTEREST-PLAN       PIC X(01).
002120         10  ACC-SVC-ANTIFRAUD       PIC X(01).
002130         10  ACC-SVC-ALERTS          PIC X(01).
002140         10  ACC-SVC-REWARDS         PIC X(01).
002150         10  ACC-OD-FEE-APPLIED      PIC X(01).
002160         10  ACC-REWARD-POINTS       PIC S9(09).
002170         10  ACC-ANNUAL-RUN-TOT      PIC S9(11)V99.
002180         10  ACC-ANNUAL-MONTHS       PIC 9(02).
002190         10  FILLER                  PIC X(10).
002200******************************************************************
002210*   SINGLE ACCOUNT WORK AREA - STAGED TO/FROM A TABLE ENTRY       *
002220*   BEFORE/AFTER EVERY CALL TO PUMSTAT, PUMSVC OR PUMINT.         *
002230******************************************************************
002240 COPY PUMACCR.
002250*
002260 COPY PUMLOGR.
002270*
002280 COPY PUMTOTR.
002290*
002300 COPY PUMCLIR REPLACING ==:TAG:== BY ==WS-CLI-RECORD==.
002310*
002320 COPY PUMTRNR REPLACING ==:TAG:== BY ==WS-TXN-RECORD==.
002330******************************************************************
002340 PROCEDURE DIVISION.
002350******************************************************************
002360 000-MAIN-RTN.
002370     MOVE "000-MAIN-RTN" TO WS-PARA-NAME.
002380     PERFORM 050-OPEN-FILES-RTN THRU 050-EXIT.
002390     MOVE SPACES TO SYSTEM-TOTALS.
002400     MOVE ZERO TO TOT-ACCOUNTS, TOT-TRANSACTIONS.
002410     MOVE ZERO TO TOT-FEES-COLLECTED, TOT-INTEREST-PAID.
002420*
002430     PERFORM 610-WRITE-HEADER-RTN THRU 610-EXIT.
002440     PERFORM 100-LOAD-CLIENTS-RTN THRU 100-EXIT.
002450     PERFORM 200-LOAD-ACCOUNTS-RTN THRU 200-EXIT.
002460     PERFORM 300-PROCESS-TRANSACTIONS-RTN THRU 300-EXIT.
002470     PERFORM 400-MONTH-END-RTN THRU 400-EXIT.
002480     PERFORM 690-WRITE-FOOTER-RTN THRU 690-EXIT.
002490     PERFORM 700-WRITE-ACCOUNTS-OUT-RTN THRU 700-EXIT.
002500     PERFORM 500-PORTFOLIO-RTN THRU 500-EXIT.
002510*
002520     PERFORM 060-CLOSE-FILES-RTN THRU 060-EXIT.
002530     GOBACK.
002540*
002550 050-OPEN-FILES-RTN.
002560     MOVE "050-OPEN-FILES-RTN" TO WS-PARA-NAME.
002570     OPEN INPUT  CLIENTS-FILE
002580                 ACCOUNTS-IN-FILE
002590                 TRANSACTIONS-FILE
002600          OUTPUT  ACCOUNTS-OUT-FILE
002610                  OPS-REPORT-FILE.
002620     IF NOT CLIENTS-OK OR NOT ACCTSIN-OK OR NOT TRANSACT-OK
002630         OR NOT ACCTSOUT-OK OR NOT OPSRPT-OK
002640         GO TO 900-ERROR-RTN.
002650 050-EXIT.
002660     EXIT.
002670*
002680 060-CLOSE-FILES-RTN.
002690     MOVE "060-CLOSE-FILES-RTN" TO WS-PARA-NAME.
002700     CLOSE CLIENTS-FILE
002710           ACCOUNTS-IN-FILE
002720           TRANSACTIONS-FILE
002730           ACCOUNTS-OUT-FILE
002740           OPS-REPORT-FILE.
002750 060-EXIT.
002760     EXIT.
002770*
002780 100-LOAD-CLIENTS-RTN.
002790*    LOADS THE CLIENT MASTER INTO WS-CLIENT-TABLE.  A DUPLICATE
002800*    CLIENT ID OVERWRITES THE PRIOR ENTRY IN PLACE RATHER THAN
002810*    ADDING A SECOND ROW.  BLANK ID OR NAME IS REJECTED.
002820     MOVE "100-LOAD-CLIENTS-RTN" TO WS-PARA-NAME.
002830     READ CLIENTS-FILE INTO WS-CLI-RECORD
002840         AT END MOVE "Y" TO WS-CLIENTS-EOF-SW.
002850     PERFORM 105-LOAD-ONE-CLIENT-RTN THRU 105-EXIT
002860         UNTIL WS-CLIENTS-DONE.
002870 100-EXIT.
002880     EXIT.
002890*
002900 105-LOAD-ONE-CLIENT-RTN.
002910     IF CLI-CLIENT-ID OF WS-CLI-RECORD = SPACES
002920         OR CLI-NAME OF WS-CLI-RECORD = SPACES
002930         MOVE "CLIENT_REJECTED         " TO LOG-EVENT-TYPE
002940         MOVE SPACES TO LOG-ACCOUNT-ID
002950         STRING "BLANK CLIENT ID OR NAME REJECTED" DELIMITED BY
002960             SIZE INTO LOG-DETAIL
002970         PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
002980         GO TO 105-EXIT.
002990*
003000     PERFORM 110-FIND-CLIENT-RTN THRU 110-EXIT.
003010     IF NOT WS-CLIENT-FOUND
003020         ADD 1 TO WS-CLIENT-COUNT
003030         SET WS-CLI-TBLX TO WS-CLIENT-COUNT
003040         MOVE ZERO TO CLI-ACCT-COUNT(WS-CLI-TBLX)
003050         MOVE ZERO TO CLI-TOTAL-BAL(WS-CLI-TBLX)
003060     END-IF.
003070     MOVE CLI-CLIENT-ID OF WS-CLI-RECORD TO
003080         CLI-CLIENT-ID(WS-CLI-TBLX).
003090     MOVE CLI-NAME OF WS-CLI-RECORD TO CLI-NAME(WS-CLI-TBLX).
003100     MOVE "CLIENT_REGISTERED       " TO LOG-EVENT-TYPE.
003110     MOVE SPACES TO LOG-ACCOUNT-ID.
003120     STRING "CLIENT " CLI-CLIENT-ID OF WS-CLI-RECORD " NAME "
003130         CLI-NAME OF WS-CLI-RECORD DELIMITED BY SIZE INTO
003140         LOG-DETAIL.
003150     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
003160 105-EXIT.
003170     READ CLIENTS-FILE INTO WS-CLI-RECORD
003180         AT END MOVE "Y" TO WS-CLIENTS-EOF-SW.
003190*
003200 110-FIND-CLIENT-RTN.
003210*    LINEAR SEARCH OF THE CLIENT TABLE BY CLIENT-ID.  USED AT
003220*    LOAD TIME (FOR DUPLICATE DETECTION) AND AT ACCOUNT-LOAD
003230*    TIME (TO CONFIRM THE OWNING CLIENT EXISTS).
003240     MOVE "N" TO WS-CLIENT-FOUND-SW.
003250     SET WS-CLI-TBLX TO 1.
003260     PERFORM 115-SCAN-CLIENT-RTN THRU 115-EXIT
003270         VARYING WS-CLI-TBLX FROM 1 BY 1
003280         UNTIL WS-CLI-TBLX > WS-CLIENT-COUNT
003290         OR WS-CLIENT-FOUND.
003300 110-EXIT.
003310     EXIT.
003320*
003330 115-SCAN-CLIENT-RTN.
003340     IF CLI-CLIENT-ID(WS-CLI-TBLX) = CLI-CLIENT-ID OF
003350         WS-CLI-RECORD
003360         MOVE "Y" TO WS-CLIENT-FOUND-SW
003370     END-IF.
003380 115-EXIT.
003390     EXIT.
003400*
003410 200-LOAD-ACCOUNTS-RTN.
003420*    LOADS THE ACCOUNT MASTER INTO WS-ACCOUNT-TABLE.  AN ACCOUNT
003430*    WHOSE CLIENT ID IS NOT ON FILE IS REJECTED.  AN ACCOUNT
003440*    ARRIVING WITHOUT AN ID IS ASSIGNED ONE PER U7 AND LOGGED
003450*    ACCOUNT_CREATED.
003460     MOVE "200-LOAD-ACCOUNTS-RTN" TO WS-PARA-NAME.
003470     READ ACCOUNTS-IN-FILE INTO ACCOUNT-RECORD
003480         AT END MOVE "Y" TO WS-ACCTSIN-EOF-SW.
003490     PERFORM 205-LOAD-ONE-ACCOUNT-RTN THRU 205-EXIT
003500         UNTIL WS-ACCTSIN-DONE.
003510 200-EXIT.
003520     EXIT.
003530*
003540 205-LOAD-ONE-ACCOUNT-RTN.
003550     MOVE ACC-CLIENT-ID TO CLI-CLIENT-ID OF WS-CLI-RECORD.
003560     PERFORM 110-FIND-CLIENT-RTN THRU 110-EXIT.
003570     IF NOT WS-CLIENT-FOUND
003580         MOVE "ACCOUNT_REJECTED        " TO LOG-EVENT-TYPE
003590         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003600         STRING "UNKNOWN CLIENT " ACC-CLIENT-ID DELIMITED BY
003610             SIZE INTO LOG-DETAIL
003620         PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
003630         GO TO 205-EXIT.
003640*
003650     IF ACC-ACCOUNT-ID = SPACES
003660         PERFORM 210-GEN-ACCOUNT-ID-RTN THRU 210-EXIT
003670     END-IF.
003671*
003672     IF NOT ACC-PLAN-MONTHLY AND NOT ACC-PLAN-ANNUAL AND
003673         NOT ACC-PLAN-PREMIUM
003674         MOVE "INVALID_PLAN_CODE       " TO LOG-EVENT-TYPE
003675         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
003676         STRING "PLAN CODE " ACC-INTEREST-PLAN " IGNORED"
003677             DELIMITED BY SIZE INTO LOG-DETAIL
003678         PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
003679     END-IF.
003680*
003690     ADD 1 TO WS-ACCOUNT-COUNT.
003700     SET WS-ACCT-TBLX TO WS-ACCOUNT-COUNT.
003710     MOVE CORRESPONDING ACCOUNT-RECORD TO
003720         WS-ACCT-ENTRY(WS-ACCT-TBLX).
003730     ADD 1 TO CLI-ACCT-COUNT(WS-CLI-TBLX).
003740     ADD ACC-BALANCE TO CLI-TOTAL-BAL(WS-CLI-TBLX).
003750*
003760     MOVE "ACCOUNT_CREATED         " TO LOG-EVENT-TYPE.
003770     MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID.
003780     MOVE ACC-BALANCE TO WS-BALANCE-EDIT.
003790     STRING "BAL " WS-BALANCE-EDIT " PLAN " ACC-INTEREST-PLAN
003800         " AF/AL/RW " ACC-SVC-ANTIFRAUD ACC-SVC-ALERTS
003810         ACC-SVC-REWARDS DELIMITED BY SIZE INTO LOG-DETAIL.
003820     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
003830 205-EXIT.
003840     READ ACCOUNTS-IN-FILE INTO ACCOUNT-RECORD
003850         AT END MOVE "Y" TO WS-ACCTSIN-EOF-SW.
003860*
003870 210-GEN-ACCOUNT-ID-RTN.
003880*    ACCOUNT ID <CLIENTID>-ACC-<N>, N = CLIENT'S ACCOUNT COUNT
003890*    PLUS 1.  PLAN/SERVICE CODE VALIDATION MOVED BACK OUT TO
003891*    205-LOAD-ONE-ACCOUNT-RTN SO IT RUNS FOR EVERY LOADED ACCOUNT,
003892*    NOT JUST THOSE NEEDING A FRESH ID (REQ 09-147).
003900     ADD 1 TO CLI-ACCT-COUNT(WS-CLI-TBLX) GIVING WS-ACCTSEQ-NUM.
003910     STRING ACC-CLIENT-ID DELIMITED BY SPACE "-ACC-"
003920         WS-ACCTSEQ-NUM DELIMITED BY SIZE INTO ACC-ACCOUNT-ID.
004020 210-EXIT.
004030     EXIT.
004040*
004050 220-FIND-ACCOUNT-RTN.
004060*    LINEAR SEARCH OF THE ACCOUNT TABLE BY ACCOUNT-ID.
004070     MOVE "N" TO WS-ACCOUNT-FOUND-SW.
004080     PERFORM 225-SCAN-ACCOUNT-RTN THRU 225-EXIT
004090         VARYING WS-ACCT-TBLX FROM 1 BY 1
004100         UNTIL WS-ACCT-TBLX > WS-ACCOUNT-COUNT
004110         OR WS-ACCOUNT-FOUND.
004120 220-EXIT.
004130     EXIT.
004140*
004150 225-SCAN-ACCOUNT-RTN.
004160     IF ACC-ACCOUNT-ID(WS-ACCT-TBLX) = TXN-ACCOUNT-ID OF
004170         WS-TXN-RECORD
004180         MOVE "Y" TO WS-ACCOUNT-FOUND-SW
004190     END-IF.
004200 225-EXIT.
004210     EXIT.
004220*
004230 300-PROCESS-TRANSACTIONS-RTN.
004240*    READS THE DAILY TRANSACTION FILE AND POSTS EACH ONE AGAINST
004250*    THE ACCOUNT TABLE: PIN GATE, THEN THE SERVICE-LAYER RULES,
004260*    THEN THE STATUS ENGINE, IN THAT ORDER PER U5/U3.
004270     MOVE "300-PROCESS-TRANSACTIONS-RTN" TO WS-PARA-NAME.
004280     READ TRANSACTIONS-FILE INTO WS-TXN-RECORD
004290         AT END MOVE "Y" TO WS-TRANSACT-EOF-SW.
004300     PERFORM 305-POST-ONE-TXN-RTN THRU 305-EXIT
004310         UNTIL WS-TRANSACT-DONE.
004320 300-EXIT.
004330     EXIT.
004340*
004350 305-POST-ONE-TXN-RTN.
004360     PERFORM 220-FIND-ACCOUNT-RTN THRU 220-EXIT.
004370     IF NOT WS-ACCOUNT-FOUND
004380         MOVE "ACCOUNT_NOT_FOUND       " TO LOG-EVENT-TYPE
004390         MOVE TXN-ACCOUNT-ID OF WS-TXN-RECORD TO LOG-ACCOUNT-ID
004400         STRING "NO SUCH ACCOUNT ON FILE" DELIMITED BY SIZE
004410             INTO LOG-DETAIL
004420         PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
004430         GO TO 305-EXIT.
004440*
004450     MOVE CORRESPONDING WS-ACCT-ENTRY(WS-ACCT-TBLX) TO
004460         ACCOUNT-RECORD.
004470     ADD 1 TO TOT-TRANSACTIONS.
004480     PERFORM 307-LOG-ATTEMPT-RTN THRU 307-EXIT.
004490     PERFORM 320-APPLY-PIN-GATE-RTN THRU 320-EXIT.
004500     IF NOT WS-PIN-OK
004510         GO TO 305-EXIT.
004520*
004530     EVALUATE TRUE
004540         WHEN TXN-IS-BALANCE-CHECK OF WS-TXN-RECORD
004550             PERFORM 350-BALANCE-CHECK-RTN THRU 350-EXIT
004560         WHEN OTHER
004570             PERFORM 330-APPLY-SERVICES-RTN THRU 330-EXIT
004580             PERFORM 340-APPLY-STATUS-RTN THRU 340-EXIT
004590     END-EVALUATE.
004600*
004610     MOVE CORRESPONDING ACCOUNT-RECORD TO
004620         WS-ACCT-ENTRY(WS-ACCT-TBLX).
004630 305-EXIT.
004640     READ TRANSACTIONS-FILE INTO WS-TXN-RECORD
004650         AT END MOVE "Y" TO WS-TRANSACT-EOF-SW.
004660*
004670 307-LOG-ATTEMPT-RTN.
004680     MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID.
004690     EVALUATE TRUE
004700         WHEN TXN-IS-DEPOSIT OF WS-TXN-RECORD
004710             MOVE "DEPOSIT_ATTEMPT         " TO LOG-EVENT-TYPE
004720             STRING "AMOUNT " TXN-AMOUNT OF WS-TXN-RECORD
004730                 DELIMITED BY SIZE INTO LOG-DETAIL
004740         WHEN TXN-IS-WITHDRAWAL OF WS-TXN-RECORD
004750             MOVE "WITHDRAWAL_ATTEMPT      " TO LOG-EVENT-TYPE
004760             STRING "AMOUNT " TXN-AMOUNT OF WS-TXN-RECORD
004770                 DELIMITED BY SIZE INTO LOG-DETAIL
004780         WHEN OTHER
004790             MOVE "BALANCE_CHECK           " TO LOG-EVENT-TYPE
004800             STRING "INQUIRY REQUESTED" DELIMITED BY SIZE
004810                 INTO LOG-DETAIL
004820     END-EVALUATE.
004830     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
004840 307-EXIT.
004850     EXIT.
004860*
004870 320-APPLY-PIN-GATE-RTN.
004880     MOVE "320-APPLY-PIN-GATE-RTN" TO WS-PARA-NAME.
004890     MOVE SPACES TO WS-PIN-SUPPLIED.
004900     MOVE TXN-PIN OF WS-TXN-RECORD TO WS-PIN-SUPPLIED.
004910     CALL "PUMPIN" USING WS-PIN-SUPPLIED, ACC-PIN,
004920                          WS-RETURN-CD.
004930     IF WS-RETURN-CD = ZERO
004940         MOVE "Y" TO WS-PIN-OK-SW
004950     ELSE
004960         MOVE "N" TO WS-PIN-OK-SW
004970         PERFORM 325-LOG-PIN-DENIAL-RTN THRU 325-EXIT
004980     END-IF.
004990 320-EXIT.
005000     EXIT.
005010*
005020 325-LOG-PIN-DENIAL-RTN.
005030     MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID.
005040     IF TXN-IS-BALANCE-CHECK OF WS-TXN-RECORD
005050         MOVE "ACCESS_DENIED           " TO LOG-EVENT-TYPE
005060         STRING "BALANCE CHECK DENIED - BAL -1" DELIMITED BY
005070             SIZE INTO LOG-DETAIL
005080     ELSE
005090         IF TXN-IS-DEPOSIT OF WS-TXN-RECORD
005100             MOVE "ACCESS_DENIED           " TO LOG-EVENT-TYPE
005110             STRING "DEPOSIT DENIED - BAD PIN" DELIMITED BY
005120                 SIZE INTO LOG-DETAIL
005130         ELSE
005140             MOVE "ACCESS_DENIED           " TO LOG-EVENT-TYPE
005150             STRING "WITHDRAWAL DENIED - BAD PIN" DELIMITED BY
005160                 SIZE INTO LOG-DETAIL
005170         END-IF
005180     END-IF.
005190     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
005200 325-EXIT.
005210     EXIT.
005220*
005230 330-APPLY-SERVICES-RTN.
005240*    U3 PER-TRANSACTION SERVICES, APPLIED BEFORE THE STATUS
005250*    ENGINE.  WS-BAL-WILL-CHANGE IS A PREDICTION OF WHETHER THE
005260*    STATUS ENGINE WILL HONOR THE REQUEST, BASED ON THE CURRENT
005270*    STATUS AND REQUEST TYPE - THE SAME RULE THE STATUS ENGINE
005280*    ITSELF FOLLOWS FOR DEPOSIT/WITHDRAWAL.
005290     MOVE "330-APPLY-SERVICES-RTN" TO WS-PARA-NAME.
005300     MOVE "N" TO WS-BAL-WILL-CHANGE-SW.
005310     IF TXN-AMOUNT OF WS-TXN-RECORD > ZERO
005320         IF ACC-STATUS-ACTIVE
005330             MOVE "Y" TO WS-BAL-WILL-CHANGE-SW
005340         ELSE
005350             IF ACC-STATUS-OVERDRAWN AND TXN-IS-DEPOSIT OF
005360                 WS-TXN-RECORD
005370                 MOVE "Y" TO WS-BAL-WILL-CHANGE-SW
005380             END-IF
005390         END-IF
005400     END-IF.
005410*
005420     IF ACC-ANTIFRAUD-ON
005430         MOVE TXN-AMOUNT OF WS-TXN-RECORD TO SVC-AMOUNT-IO
005440         MOVE "FR" TO SVC-FUNCTION-CD
005450         CALL "PUMSVC" USING ACCOUNT-RECORD, SVC-FUNCTION-CD,
005460             SVC-SERVICE-CD, SVC-TXN-TYPE, SVC-AMOUNT-IO,
005470             SVC-BAL-CHANGED-SW, SVC-OLD-BALANCE,
005480             LOG-RECORD, WS-RETURN-CD
005490         IF WS-RETURN-CD = ZERO
005500             PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
005510         END-IF
005520     END-IF.
005530*
005540     IF ACC-ALERTS-ON
005550         MOVE TXN-TYPE OF WS-TXN-RECORD TO SVC-TXN-TYPE
005560         MOVE TXN-AMOUNT OF WS-TXN-RECORD TO SVC-AMOUNT-IO
005570         MOVE WS-BAL-WILL-CHANGE-SW TO SVC-BAL-CHANGED-SW
005580         MOVE "AL" TO SVC-FUNCTION-CD
005590         CALL "PUMSVC" USING ACCOUNT-RECORD, SVC-FUNCTION-CD,
005600             SVC-SERVICE-CD, SVC-TXN-TYPE, SVC-AMOUNT-IO,
005610             SVC-BAL-CHANGED-SW, SVC-OLD-BALANCE,
005620             LOG-RECORD, WS-RETURN-CD
005630         IF WS-RETURN-CD = ZERO
005640             PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
005650         END-IF
005660     END-IF.
005670*
005680     IF ACC-REWARDS-ON AND NOT TXN-IS-BALANCE-CHECK OF
005690         WS-TXN-RECORD
005700         MOVE TXN-AMOUNT OF WS-TXN-RECORD TO SVC-AMOUNT-IO
005710         MOVE "RA" TO SVC-FUNCTION-CD
005720         CALL "PUMSVC" USING ACCOUNT-RECORD, SVC-FUNCTION-CD,
005730             SVC-SERVICE-CD, SVC-TXN-TYPE, SVC-AMOUNT-IO,
005740             SVC-BAL-CHANGED-SW, SVC-OLD-BALANCE,
005750             LOG-RECORD, WS-RETURN-CD
005760         IF WS-RETURN-CD = ZERO
005770             PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
005780         END-IF
005790     END-IF.
005800 330-EXIT.
005810     EXIT.
005820*
005830 340-APPLY-STATUS-RTN.
005840     MOVE "340-APPLY-STATUS-RTN" TO WS-PARA-NAME.
005850     IF TXN-IS-DEPOSIT OF WS-TXN-RECORD
005860         MOVE "DP" TO STAT-FUNCTION-CD
005870     ELSE
005880         MOVE "WD" TO STAT-FUNCTION-CD
005890     END-IF.
005900     MOVE TXN-AMOUNT OF WS-TXN-RECORD TO STAT-AMOUNT.
005910     CALL "PUMSTAT" USING ACCOUNT-RECORD, STAT-FUNCTION-CD,
005920         STAT-AMOUNT, STAT-BAL-CHANGED-SW, STAT-FEE-CHARGED,
005930         LOG-RECORD, WS-RETURN-CD.
005940     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
005950     IF STAT-FEE-CHARGED > ZERO
005960         ADD STAT-FEE-CHARGED TO TOT-FEES-COLLECTED
005970     END-IF.
005980 340-EXIT.
005990     EXIT.
006000*
006010 350-BALANCE-CHECK-RTN.
006020*    A SUCCESSFUL BALANCE INQUIRY DOES NOT TOUCH THE STATUS
006030*    ENGINE - ONLY THE PREMIUM ALERT SERVICE SEES IT.
006040     MOVE "350-BALANCE-CHECK-RTN" TO WS-PARA-NAME.
006050     IF ACC-ALERTS-ON
006060         MOVE "B" TO SVC-TXN-TYPE
006070         MOVE "AL" TO SVC-FUNCTION-CD
006080         CALL "PUMSVC" USING ACCOUNT-RECORD, SVC-FUNCTION-CD,
006090             SVC-SERVICE-CD, SVC-TXN-TYPE, SVC-AMOUNT-IO,
006100             SVC-BAL-CHANGED-SW, SVC-OLD-BALANCE,
006110             LOG-RECORD, WS-RETURN-CD
006120         IF WS-RETURN-CD = ZERO
006130             PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
006140         END-IF
006150     END-IF.
006160     MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID.
006170     MOVE "BALANCE_REPORTED        " TO LOG-EVENT-TYPE.
006180     MOVE ACC-BALANCE TO WS-BALANCE-EDIT.
006190     STRING "BALANCE " WS-BALANCE-EDIT DELIMITED BY SIZE
006200         INTO LOG-DETAIL.
006210     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
006220 350-EXIT.
006230     EXIT.
006240*
006250 400-MONTH-END-RTN.
006251*    MONTH-END SWEEP OF THE ACCOUNT TABLE IN MASTER ORDER.  THE
006252*    CYCLE TOTALS FOR TRANSACTIONS/FEES/INTEREST ARE RESET HERE,
006253*    NOT AT 000-MAIN-RTN, SO THE FOOTER COUNTS ONLY MONTH-END
006254*    ACTIVITY AND IS NOT POLLUTED BY THE DAY'S TRANSACTION RUN
006255*    (REQ 06-204).  04/18/06  JKM.
006256     MOVE "400-MONTH-END-RTN" TO WS-PARA-NAME.
006257     MOVE ZERO TO TOT-TRANSACTIONS, TOT-FEES-COLLECTED,
006258         TOT-INTEREST-PAID.
006280     PERFORM 405-SWEEP-ONE-ACCOUNT-RTN THRU 405-EXIT
006300         VARYING WS-ACCT-TBLX FROM 1 BY 1
006310         UNTIL WS-ACCT-TBLX > WS-ACCOUNT-COUNT.
006320 400-EXIT.
006330     EXIT.
006340*
006350 405-SWEEP-ONE-ACCOUNT-RTN.
006360     MOVE CORRESPONDING WS-ACCT-ENTRY(WS-ACCT-TBLX) TO
006370         ACCOUNT-RECORD.
006380     PERFORM 410-MONTH-END-SERVICES-RTN THRU 410-EXIT.
006390     PERFORM 420-MONTH-END-STATUS-RTN THRU 420-EXIT.
006400     MOVE CORRESPONDING ACCOUNT-RECORD TO
006410         WS-ACCT-ENTRY(WS-ACCT-TBLX).
006420     ADD 1 TO TOT-ACCOUNTS.
006430     ADD 1 TO TOT-TRANSACTIONS.
006440 405-EXIT.
006450     EXIT.
006460*
006470 410-MONTH-END-SERVICES-RTN.
006480*    EACH SUBSCRIBED SERVICE FEE IS ATTEMPTED BEFORE THE STATUS
006490*    ENGINE'S MONTH-END STEP RUNS, IN THE REVERSE OF THE ORDER
006500*    THE SERVICES WERE ADDED TO THE ACCOUNT MASTER - REWARDS,
006510*    THEN ALERTS, THEN ANTI-FRAUD (REQ 02-203).
006520     IF ACC-REWARDS-ON
006530         MOVE "RW" TO SVC-SERVICE-CD
006540         PERFORM 415-CHARGE-ONE-FEE-RTN THRU 415-EXIT
006550     END-IF.
006560     IF ACC-ALERTS-ON
006570         MOVE "PA" TO SVC-SERVICE-CD
006580         PERFORM 415-CHARGE-ONE-FEE-RTN THRU 415-EXIT
006590     END-IF.
006600     IF ACC-ANTIFRAUD-ON
006610         MOVE "AF" TO SVC-SERVICE-CD
006620         PERFORM 415-CHARGE-ONE-FEE-RTN THRU 415-EXIT
006630     END-IF.
006640 410-EXIT.
006650     EXIT.
006660*
006670 415-CHARGE-ONE-FEE-RTN.
006680*    LOOKS UP THE FLAT FEE THROUGH A THROWAWAY CALL TO PUMSVC,
006690*    THEN ATTEMPTS TO WITHDRAW IT THROUGH THE STATUS ENGINE SO
006700*    THE NORMAL ACTIVE/OVERDRAWN/FROZEN/CLOSED WITHDRAWAL RULES
006710*    DECIDE WHETHER IT IS COLLECTIBLE.  THE STATUS ENGINE'S OWN
006720*    LOG LINE FOR THIS INTERNAL WITHDRAWAL IS NOT PRINTED -
006730*    PUMSVC'S SERVICE_FEE_APPLIED/DENIED LINE IS THE RECORD OF
006740*    IT (REQ 02-203).  THE FEE IS A SYSTEM OPERATION PER U4, SO
006741*    THE PIN GATE IS STILL WALKED THROUGH WITH THE SYSTEM
006742*    LITERAL RATHER THAN SKIPPED OUTRIGHT (REQ 09-147).
006743     MOVE "SYSTEM" TO WS-PIN-SUPPLIED.
006744     CALL "PUMPIN" USING WS-PIN-SUPPLIED, ACC-PIN, WS-RETURN-CD.
006750     MOVE ACC-BALANCE TO WS-OLD-BALANCE.
006760     MOVE ACC-BALANCE TO SVC-OLD-BALANCE.
006770     MOVE "FE" TO SVC-FUNCTION-CD.
006780     CALL "PUMSVC" USING ACCOUNT-RECORD, SVC-FUNCTION-CD,
006790         SVC-SERVICE-CD, SVC-TXN-TYPE, SVC-AMOUNT-IO,
006800         SVC-BAL-CHANGED-SW, SVC-OLD-BALANCE,
006810         LOG-RECORD, WS-RETURN-CD.
006820     MOVE SVC-AMOUNT-IO TO WS-FEE-AMOUNT, STAT-AMOUNT.
006830     MOVE "WD" TO STAT-FUNCTION-CD.
006840     CALL "PUMSTAT" USING ACCOUNT-RECORD, STAT-FUNCTION-CD,
006850         STAT-AMOUNT, STAT-BAL-CHANGED-SW, STAT-FEE-CHARGED,
006860         LOG-RECORD, WS-RETURN-CD.
006870*
006880     MOVE "FE" TO SVC-FUNCTION-CD.
006890     CALL "PUMSVC" USING ACCOUNT-RECORD, SVC-FUNCTION-CD,
006900         SVC-SERVICE-CD, SVC-TXN-TYPE, SVC-AMOUNT-IO,
006910         SVC-BAL-CHANGED-SW, SVC-OLD-BALANCE,
006920         LOG-RECORD, WS-RETURN-CD.
006930     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
006940     IF WS-RETURN-CD = ZERO
006950         ADD WS-FEE-AMOUNT TO TOT-FEES-COLLECTED
006960     END-IF.
006970 415-EXIT.
006980     EXIT.
006990*
007000 420-MONTH-END-STATUS-RTN.
007010*    WS-OLD-BALANCE IS RE-CAPTURED HERE, NOT REUSED FROM THE FEE
007020*    CALLS IN 410-MONTH-END-SERVICES-RTN, SO THE INTEREST-EARNED
007030*    COMPARISON BELOW IS NOT POLLUTED BY ANY FEE JUST DEDUCTED.
007035*    MONTH-END STATUS/INTEREST IS ALSO A SYSTEM OPERATION PER
007036*    U4 AND WALKS THE PIN GATE WITH THE SYSTEM LITERAL (REQ
007037*    09-147).
007040     MOVE "420-MONTH-END-STATUS-RTN" TO WS-PARA-NAME.
007050     MOVE ACC-BALANCE TO WS-OLD-BALANCE.
007055     MOVE "SYSTEM" TO WS-PIN-SUPPLIED.
007056     CALL "PUMPIN" USING WS-PIN-SUPPLIED, ACC-PIN, WS-RETURN-CD.
007060     MOVE "ME" TO STAT-FUNCTION-CD.
007070     MOVE ZERO TO STAT-AMOUNT.
007080     CALL "PUMSTAT" USING ACCOUNT-RECORD, STAT-FUNCTION-CD,
007090         STAT-AMOUNT, STAT-BAL-CHANGED-SW, STAT-FEE-CHARGED,
007100         LOG-RECORD, WS-RETURN-CD.
007110     PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT.
007120     IF STAT-FEE-CHARGED > ZERO
007130         ADD STAT-FEE-CHARGED TO TOT-FEES-COLLECTED
007140     END-IF.
007150     IF LOG-EVENT-TYPE = "INTEREST_APPLIED        "
007160         SUBTRACT WS-OLD-BALANCE FROM ACC-BALANCE GIVING
007170             WS-BALANCE-NUM
007180         IF WS-BALANCE-NUM > ZERO
007190             ADD WS-BALANCE-NUM TO TOT-INTEREST-PAID
007191         ELSE
007192             DISPLAY "PUMBATCH - INTEREST_APPLIED WITH NO GAIN "
007193                 "ON " ACC-ACCOUNT-ID " DELTA=" WS-BALANCE-NUM-ALT
007200         END-IF
007210     END-IF.
007220 420-EXIT.
007230     EXIT.
007240*
007250 500-PORTFOLIO-RTN.
007260*    PRINTS ONE CONTROL-BREAK LINE PER CLIENT - NAME, ACCOUNT
007270*    COUNT AND TOTAL BALANCE ACROSS THEIR ACCOUNTS.
007280     MOVE "500-PORTFOLIO-RTN" TO WS-PARA-NAME.
007290     MOVE SPACES TO OPS-REPORT-REC.
007300     STRING "MONTHLY PORTFOLIO SUMMARY" DELIMITED BY SIZE
007310         INTO OPS-REPORT-REC.
007320     WRITE OPS-REPORT-REC.
007330     PERFORM 505-PRINT-ONE-PORTFOLIO-RTN THRU 505-EXIT
007340         VARYING WS-CLI-TBLX FROM 1 BY 1
007350         UNTIL WS-CLI-TBLX > WS-CLIENT-COUNT.
007360 500-EXIT.
007370     EXIT.
007380*
007390 505-PRINT-ONE-PORTFOLIO-RTN.
007400     MOVE CLI-TOTAL-BAL(WS-CLI-TBLX) TO WS-PORTFOLIO-EDIT.
007410     MOVE SPACES TO OPS-REPORT-REC.
007420     STRING CLI-NAME(WS-CLI-TBLX) " ACCOUNTS "
007430         CLI-ACCT-COUNT(WS-CLI-TBLX) " BALANCE "
007440         WS-PORTFOLIO-EDIT DELIMITED BY SIZE INTO OPS-REPORT-REC.
007450     WRITE OPS-REPORT-REC.
007460 505-EXIT.
007470     EXIT.
007480*
007490 600-WRITE-LOG-RTN.
007500*    WRITES ONE REPORT LINE IN THE FORM [EVENT-TYPE] ACCOUNT-ID
007510*    DETAIL.  USED FOR EVERY EVENT IN THE RUN.  WS-SCRATCH-CTR
007511*    TALLIES LINES WRITTEN THIS RUN FOR THE OPERATOR'S RECONCILE
007512*    COUNT (REQ 06-204).
007520     MOVE SPACES TO OPS-REPORT-REC.
007530     STRING "[" LOG-EVENT-TYPE "] " LOG-ACCOUNT-ID " "
007540         LOG-DETAIL DELIMITED BY SIZE INTO OPS-REPORT-REC.
007550     WRITE OPS-REPORT-REC.
007551     ADD 1 TO WS-SCRATCH-CTR.
007560 600-EXIT.
007570     EXIT.
007580*
007590 610-WRITE-HEADER-RTN.
007600     MOVE "610-WRITE-HEADER-RTN" TO WS-PARA-NAME.
007610     MOVE SPACES TO OPS-REPORT-REC.
007620     STRING ALL "=" DELIMITED BY SIZE INTO OPS-REPORT-REC.
007630     WRITE OPS-REPORT-REC.
007640     MOVE SPACES TO OPS-REPORT-REC.
007650     STRING "PUMA BANK - MONTHLY OPERATIONS REPORT - MONTH "
007660         WS-MONTH-NUMBER DELIMITED BY SIZE INTO OPS-REPORT-REC.
007670     WRITE OPS-REPORT-REC.
007680     MOVE SPACES TO OPS-REPORT-REC.
007690     STRING ALL "=" DELIMITED BY SIZE INTO OPS-REPORT-REC.
007700     WRITE OPS-REPORT-REC.
007710 610-EXIT.
007720     EXIT.
007730*
007740 690-WRITE-FOOTER-RTN.
007750     MOVE "690-WRITE-FOOTER-RTN" TO WS-PARA-NAME.
007760     MOVE TOT-FEES-COLLECTED TO WS-FEES-EDIT.
007770     MOVE TOT-INTEREST-PAID TO WS-INTEREST-EDIT.
007780     MOVE SPACES TO OPS-REPORT-REC.
007790     STRING ALL "=" DELIMITED BY SIZE INTO OPS-REPORT-REC.
007800     WRITE OPS-REPORT-REC.
007810     MOVE SPACES TO OPS-REPORT-REC.
007820     STRING "MONTHLY REPORT SUMMARY - MONTH " WS-MONTH-NUMBER
007830         DELIMITED BY SIZE INTO OPS-REPORT-REC.
007840     WRITE OPS-REPORT-REC.
007850     MOVE SPACES TO OPS-REPORT-REC.
007860     STRING "TOTAL ACCOUNTS PROCESSED: " TOT-ACCOUNTS
007870         DELIMITED BY SIZE INTO OPS-REPORT-REC.
007880     WRITE OPS-REPORT-REC.
007890     MOVE SPACES TO OPS-REPORT-REC.
007900     STRING "TOTAL TRANSACTIONS: " TOT-TRANSACTIONS DELIMITED
007910         BY SIZE INTO OPS-REPORT-REC.
007920     WRITE OPS-REPORT-REC.
007930     MOVE SPACES TO OPS-REPORT-REC.
007940     STRING "TOTAL FEES COLLECTED: $" WS-FEES-EDIT DELIMITED
007950         BY SIZE INTO OPS-REPORT-REC.
007960     WRITE OPS-REPORT-REC.
007970     MOVE SPACES TO OPS-REPORT-REC.
007980     STRING "TOTAL INTEREST PAID: $" WS-INTEREST-EDIT
007990         DELIMITED BY SIZE INTO OPS-REPORT-REC.
008000     WRITE OPS-REPORT-REC.
008010     MOVE SPACES TO OPS-REPORT-REC.
008020     STRING ALL "=" DELIMITED BY SIZE INTO OPS-REPORT-REC.
008030     WRITE OPS-REPORT-REC.
008040 690-EXIT.
008050     EXIT.
008060*
008070 700-WRITE-ACCOUNTS-OUT-RTN.
008080*    DUMPS THE UPDATED ACCOUNT TABLE BACK OUT AS THE NEW MASTER.
008090     MOVE "700-WRITE-ACCOUNTS-OUT-RTN" TO WS-PARA-NAME.
008100     PERFORM 705-WRITE-ONE-ACCOUNT-RTN THRU 705-EXIT
008110         VARYING WS-ACCT-TBLX FROM 1 BY 1
008120         UNTIL WS-ACCT-TBLX > WS-ACCOUNT-COUNT.
008130 700-EXIT.
008140     EXIT.
008150*
008160 705-WRITE-ONE-ACCOUNT-RTN.
008170     MOVE CORRESPONDING WS-ACCT-ENTRY(WS-ACCT-TBLX) TO
008180         ACCOUNT-RECORD.
008190     WRITE ACCOUNTS-OUT-REC FROM ACCOUNT-RECORD.
008200 705-EXIT.
008210     EXIT.
008220*
008230 900-ERROR-RTN.
008240     MOVE "900-ERROR-RTN" TO WS-PARA-NAME.
008250     MOVE WS-CLIENTS-STATUS TO WS-RETURN-CD-NUM.
008260     DISPLAY "PUMBATCH - FILE OPEN ERROR - CLIENTS="
008270         WS-CLIENTS-STATUS " ACCTSIN=" WS-ACCTSIN-STATUS
008280         " TRANSACT=" WS-TRANSACT-STATUS.
008290     DISPLAY "PUMBATCH - ACCTSOUT=" WS-ACCTSOUT-STATUS
008300         " OPSRPT=" WS-OPSRPT-STATUS " RC=" WS-RETURN-CD-DSP.
008310     MOVE 16 TO RETURN-CODE.
008320     GOBACK.
