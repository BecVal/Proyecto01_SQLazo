000010******************************************************************
000020*                                                                *
000030*   PUMINT    -    MONTH-END INTEREST CALCULATION ENGINE         *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070******************************************************************
000080 PROGRAM-ID.     PUMINT.
000090 AUTHOR.         R W BRANNIGAN.
000100 INSTALLATION.   PUMA BANK - APPLICATIONS DEVELOPMENT.
000110 DATE-WRITTEN.   11/03/95.
000120 DATE-COMPILED.  11/03/95.
000130 SECURITY.       NON-CONFIDENTIAL.
000140*
000150******************************************************************
000160*   C H A N G E   L O G                                          *
000170******************************************************************
000180*   11/03/95  RWB  ORIGINAL PROGRAM.  COMPUTES MONTH-END          *
000190*                  INTEREST FOR THE THREE INTEREST PLANS         *
000200*                  (MONTHLY, ANNUAL, PREMIUM) OFFERED ON THE      *
000210*                  ACCOUNT MASTER.                                *
000220*   06/14/98  JPN  ADDED PLAN A RUNNING-TOTAL/MONTH-COUNT         *
000230*                  ACCUMULATION AND YEAR-END RESET (REQ 98-061). *
000240*   02/02/99  JPN  Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM.   *
000250*                  NO CHANGES REQUIRED.                           *
000260*   01/18/03  TKD  ADDED PREMIUM TIER AT 500000.00 (REQ 03-009). *
000270*   09/30/04  TKD  ALL INTEREST ROUNDED HALF-UP TO THE CENT      *
000280*                  (REQ 04-311).                                  *
000281*   02/17/09  SNG  ADDED WS-CALL-CTR TO COUNT INVOCATIONS FOR    *
000282*                  THE OPERATOR'S RECONCILE REPORT (REQ 08-054). *
000290******************************************************************
000300*   RETURN-CD VALUES ON EXIT -                                   *
000310*       00  -  INTEREST COMPUTED, WS-INTEREST-AMOUNT SET         *
000320*       12  -  INVALID INTEREST PLAN CODE ON ACCOUNT MASTER       *
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-390.
000370 OBJECT-COMPUTER.  IBM-390.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400*
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430******************************************************************
000431 77  WS-CALL-CTR                 PIC S9(05) COMP VALUE ZERO.
000440 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.
000450 01  WS-PARA-NAME-ALT            REDEFINES WS-PARA-NAME
000460                                 PIC X(30).
000470*
000480 01  WS-RATE-TABLE.
000490     05  WS-MONTHLY-RATE         PIC V99999 VALUE .01000.
000500     05  WS-MONTHLY-MINIMUM      PIC 9(09)V99 VALUE 1000.00.
000510     05  WS-ANNUAL-RATE          PIC V99999 VALUE .12000.
000520     05  WS-ANNUAL-THRESHOLD     PIC 9(09)V99 VALUE 50000.00.
000530     05  WS-PREMIUM-BASE-RATE    PIC V99999 VALUE .01500.
000540     05  WS-PREMIUM-ADD-TIER1    PIC V99999 VALUE .00500.
000550     05  WS-PREMIUM-ADD-TIER2    PIC V99999 VALUE .01000.
000560     05  WS-PREMIUM-TIER1-AMT    PIC 9(09)V99 VALUE 100000.00.
000570     05  WS-PREMIUM-TIER2-AMT    PIC 9(09)V99 VALUE 500000.00.
000580*
000590 01  WS-WORK-AREAS.
000600     05  WS-TEMP-INTEREST        PIC S9(11)V99 COMP-3 VALUE 0.
000610     05  WS-EFFECTIVE-RATE       PIC V99999     COMP-3 VALUE 0.
000620*
000630 01  WS-INTEREST-AMOUNT-NUM      PIC S9(11)V99 COMP-3 VALUE 0.
000640 01  WS-INTEREST-AMOUNT-DSP      REDEFINES WS-INTEREST-AMOUNT-NUM
000650                                 PIC S9(11)V99.
000660*
000670 01  WS-AVERAGE-BALANCE-NUM      PIC S9(11)V99 COMP-3 VALUE 0.
000680 01  WS-AVERAGE-BALANCE-DSP      REDEFINES WS-AVERAGE-BALANCE-NUM
000690                                 PIC S9(11)V99.
000700******************************************************************
000710 LINKAGE SECTION.
000720******************************************************************
000730 COPY PUMACCR.
000740*
000750 01  INTEREST-AMOUNT             PIC S9(11)V99.
000760 01  RETURN-CD                   PIC 9(02) COMP.
000770******************************************************************
000780 PROCEDURE DIVISION USING ACCOUNT-RECORD, INTEREST-AMOUNT,
000790                           RETURN-CD.
000800*
000810     PERFORM 000-SETUP-RTN THRU 000-EXIT.
000820*
000830     EVALUATE TRUE
000840         WHEN ACC-PLAN-MONTHLY
000850             PERFORM 100-MONTHLY-PLAN-RTN THRU 100-EXIT
000860         WHEN ACC-PLAN-ANNUAL
000870             PERFORM 200-ANNUAL-PLAN-RTN THRU 200-EXIT
000880         WHEN ACC-PLAN-PREMIUM
000890             PERFORM 300-PREMIUM-PLAN-RTN THRU 300-EXIT
000900         WHEN OTHER
000910             GO TO 900-ERROR-RTN
000920     END-EVALUATE.
000930*
000940     MOVE WS-INTEREST-AMOUNT-NUM TO INTEREST-AMOUNT.
000950     MOVE ZERO TO RETURN-CD.
000960     GOBACK.
000970*
000980 000-SETUP-RTN.
000990     MOVE "000-SETUP-RTN" TO WS-PARA-NAME.
000995     ADD 1 TO WS-CALL-CTR.
001000     MOVE ZERO TO WS-INTEREST-AMOUNT-NUM, WS-TEMP-INTEREST.
001010     MOVE ZERO TO WS-EFFECTIVE-RATE, WS-AVERAGE-BALANCE-NUM.
001020 000-EXIT.
001030     EXIT.
001040*
001050 100-MONTHLY-PLAN-RTN.
001060*    PLAN M - 1% PER MONTH, 1000.00 MINIMUM BALANCE
001070     MOVE "100-MONTHLY-PLAN-RTN" TO WS-PARA-NAME.
001080     IF ACC-BALANCE > ZERO AND ACC-BALANCE >= WS-MONTHLY-MINIMUM
001090         COMPUTE WS-INTEREST-AMOUNT-NUM ROUNDED =
001100             ACC-BALANCE * WS-MONTHLY-RATE
001110     ELSE
001120         MOVE ZERO TO WS-INTEREST-AMOUNT-NUM
001130     END-IF.
001140 100-EXIT.
001150     EXIT.
001160*
001170 200-ANNUAL-PLAN-RTN.
001180*    PLAN A - ACCUMULATE MONTH-END BALANCE AND MONTH COUNT.
001190*    IN MONTH 12, PAY 12% IF THE 12-MONTH AVERAGE BALANCE
001200*    MET THE 50000.00 THRESHOLD, THEN RESET THE ACCUMULATORS.
001210     MOVE "200-ANNUAL-PLAN-RTN" TO WS-PARA-NAME.
001220     MOVE ZERO TO WS-INTEREST-AMOUNT-NUM.
001230*
001240     IF ACC-BALANCE > ZERO
001250         ADD ACC-BALANCE TO ACC-ANNUAL-RUN-TOT
001260         ADD 1 TO ACC-ANNUAL-MONTHS
001270     END-IF.
001280*
001290     IF ACC-ANNUAL-MONTHS < 12
001300         GO TO 200-EXIT.
001310*
001320     IF ACC-ANNUAL-MONTHS > 0
001330         COMPUTE WS-AVERAGE-BALANCE-NUM ROUNDED =
001340             ACC-ANNUAL-RUN-TOT / ACC-ANNUAL-MONTHS
001350         DISPLAY "PUMINT - ANNUAL AVG BAL " WS-AVERAGE-BALANCE-DSP
001360             " ON " ACC-ACCOUNT-ID
001370         IF WS-AVERAGE-BALANCE-NUM >= WS-ANNUAL-THRESHOLD
001380             AND ACC-BALANCE > ZERO
001390             COMPUTE WS-INTEREST-AMOUNT-NUM ROUNDED =
001400                 ACC-BALANCE * WS-ANNUAL-RATE
001410         END-IF
001420     END-IF.
001430*
001440     MOVE ZERO TO ACC-ANNUAL-RUN-TOT.
001450     MOVE ZERO TO ACC-ANNUAL-MONTHS.
001460 200-EXIT.
001470     EXIT.
001480*
001490 300-PREMIUM-PLAN-RTN.
001500*    PLAN P - TIERED RATE, NO MINIMUM BALANCE.
001510     MOVE "300-PREMIUM-PLAN-RTN" TO WS-PARA-NAME.
001520     IF ACC-BALANCE <= ZERO
001530         MOVE ZERO TO WS-INTEREST-AMOUNT-NUM
001540         GO TO 300-EXIT.
001550*
001560     MOVE WS-PREMIUM-BASE-RATE TO WS-EFFECTIVE-RATE.
001570     IF ACC-BALANCE >= WS-PREMIUM-TIER2-AMT
001580         COMPUTE WS-EFFECTIVE-RATE =
001590             WS-PREMIUM-BASE-RATE + WS-PREMIUM-ADD-TIER2
001600     ELSE
001610         IF ACC-BALANCE >= WS-PREMIUM-TIER1-AMT
001620             COMPUTE WS-EFFECTIVE-RATE =
001630                 WS-PREMIUM-BASE-RATE + WS-PREMIUM-ADD-TIER1
001640         END-IF
001650     END-IF.
001660*
001670     COMPUTE WS-INTEREST-AMOUNT-NUM ROUNDED =
001680         ACC-BALANCE * WS-EFFECTIVE-RATE.
001690 300-EXIT.
001700     EXIT.
001710*
001720 900-ERROR-RTN.
001730     MOVE "900-ERROR-RTN" TO WS-PARA-NAME.
001740     MOVE ZERO TO WS-INTEREST-AMOUNT-NUM.
001750     MOVE WS-INTEREST-AMOUNT-NUM TO INTEREST-AMOUNT.
001760     MOVE 12 TO RETURN-CD.
001770     DISPLAY "PUMINT - INVALID INTEREST PLAN " ACC-INTEREST-PLAN
001780         " ON ACCOUNT " ACC-ACCOUNT-ID.
001790     GOBACK.
