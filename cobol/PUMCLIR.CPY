000010******************************************************************
000020*   PUMCLIR  -  CLIENT MASTER RECORD LAYOUT                      *
000030*   PUMA BANK - APPLICATIONS DEVELOPMENT                         *
000040******************************************************************
000050*   01/09/93  RWB  ORIGINAL LAYOUT FOR CLIENT MASTER FILE         *
000060*   04/22/97  TKD  ADDED RESERVE FILLER FOR FUTURE EXPANSION      *
000070*   09/30/04  TKD  RESERVE FILLER REMOVED - CLIENT FEED FROM      *
000080*                  HEADQUARTERS IS A FIXED 40-BYTE LAYOUT WITH    *
000090*                  NO ROOM TO SPARE (REQ 04-311).                 *
000100******************************************************************
000110 01  :TAG:.
000120     05  CLI-CLIENT-ID           PIC X(10).
000130     05  CLI-NAME                PIC X(30).
