000010******************************************************************
000020*                                                                *
000030*   PUMSVC    -    OPTIONAL SERVICE FEE / ALERT ENGINE           *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070******************************************************************
000080 PROGRAM-ID.     PUMSVC.
000090 AUTHOR.         J P NAKASHIMA.
000100 INSTALLATION.   PUMA BANK - APPLICATIONS DEVELOPMENT.
000110 DATE-WRITTEN.   02/14/95.
000120 DATE-COMPILED.  02/14/95.
000130 SECURITY.       NON-CONFIDENTIAL.
000140*
000150******************************************************************
000160*   C H A N G E   L O G                                          *
000170******************************************************************
000180*   02/14/95  JPN  ORIGINAL PROGRAM.  ANTI-FRAUD, PREMIUM ALERTS  *
000190*                  AND REWARDS-PROGRAM BEHAVIOR BROKEN OUT OF     *
000200*                  PUMSTAT INTO ITS OWN CALLABLE MODULE SO ANY    *
000210*                  COMBINATION OF SERVICES CAN BE SUBSCRIBED      *
000220*                  PER ACCOUNT (REQ 96-004).                      *
000230*   07/02/97  RWB  ADDED REWARDS REDEMPTION FUNCTION (REQ 97-055).*
000240*   02/02/99  JPN  Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM.   *
000250*                  NO CHANGES REQUIRED.                           *
000260*   06/14/02  TKD  MONTH-END FEE LOGIC REWRITTEN SO A FEE ONLY    *
000270*                  COUNTS AS APPLIED WHEN THE ACCOUNT BALANCE     *
000280*                  ACTUALLY WENT DOWN (REQ 02-203).               *
000290*   09/30/04  TKD  REWARD POINTS TRUNCATE RATHER THAN ROUND       *
000300*                  (REQ 04-311).                                  *
000301*   02/17/09  SNG  ADDED WS-CALL-CTR TO COUNT INVOCATIONS FOR     *
000302*                  THE OPERATOR'S RECONCILE REPORT (REQ 08-054).  *
000303*   03/30/11  SNG  DROPPED FUNCTION RR (REWARDS REDEMPTION).      *
000304*                  NO UPSTREAM FEED EVER POPULATES A REDEMPTION   *
000305*                  REQUEST - THE BATCH TRANSACTION FILE CARRIES   *
000306*                  NO REDEMPTION TYPE AND NONE IS PLANNED - SO    *
000307*                  THE FUNCTION WAS NEVER CALLED.  REMOVED WITH   *
000308*                  SVC-REDEEM-POINTS, WS-REDEEM-RATE AND          *
000309*                  WS-CASH-VALUE (REQ 11-033).                    *
000310******************************************************************
000320*   SVC-FUNCTION-CD VALUES -                                     *
000330*       FR  -  ANTI-FRAUD LARGE-TRANSACTION CHECK                *
000340*       AL  -  PREMIUM ALERT ON BALANCE CHANGE OR INQUIRY        *
000350*       RA  -  REWARD POINTS ACCRUAL ON DEPOSIT/WITHDRAWAL       *
000370*       FE  -  MONTH-END SERVICE FEE OUTCOME                     *
000380*   SVC-SERVICE-CD VALUES (FUNCTION FE ONLY) -                   *
000390*       AF  -  ANTI-FRAUD SERVICE,    FEE 50.00                  *
000400*       PA  -  PREMIUM ALERTS SERVICE, FEE 25.00                 *
000410*       RW  -  REWARDS SERVICE,        FEE 30.00                 *
000420*   RETURN-CD VALUES ON EXIT -                                   *
000430*       00  -  EVENT OCCURRED, LOG-RECORD BUILT                  *
000440*       04  -  EVENT DID NOT APPLY, NOTHING TO LOG                *
000460*       12  -  INVALID SVC-FUNCTION-CD OR SVC-SERVICE-CD         *
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-390.
000510 OBJECT-COMPUTER.  IBM-390.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570******************************************************************
000571 77  WS-CALL-CTR                 PIC S9(05) COMP VALUE ZERO.
000580 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.
000590 01  WS-PARA-NAME-ALT            REDEFINES WS-PARA-NAME
000600                                 PIC X(30).
000610*
000620 01  WS-FEE-SCHEDULE.
000630     05  WS-ANTIFRAUD-FEE        PIC 9(07)V99 VALUE 50.00.
000640     05  WS-ALERTS-FEE           PIC 9(07)V99 VALUE 25.00.
000650     05  WS-REWARDS-FEE          PIC 9(07)V99 VALUE 30.00.
000660     05  WS-FRAUD-THRESHOLD      PIC 9(09)V99 VALUE 10000.00.
000670     05  WS-POINTS-RATE          PIC V99999   VALUE .01000.
000690*
000700 01  WS-WORK-AREAS.
000710     05  WS-FEE-AMOUNT-NUM       PIC S9(09)V99 COMP-3 VALUE 0.
000711     05  WS-FEE-AMOUNT-NUM-ALT   REDEFINES WS-FEE-AMOUNT-NUM
000712                                 PIC S9(09)V99.
000720     05  WS-POINTS-RAW           PIC S9(09)V99 COMP-3 VALUE 0.
000730     05  FILLER                  PIC X(04).
000740*
000750 01  WS-POINTS-EARNED            PIC S9(09)    COMP-3 VALUE 0.
000760 01  WS-POINTS-EARNED-DSP        REDEFINES WS-POINTS-EARNED
000770                                 PIC S9(09).
000820*
000830 01  WS-FEE-AMOUNT-DSP-AREA.
000840     05  WS-FEE-AMOUNT-EDIT      PIC ZZ,ZZZ,ZZ9.99.
000850*
000860 01  WS-AMOUNT-DSP-AREA.
000870     05  WS-AMOUNT-EDIT          PIC ZZ,ZZZ,ZZ9.99.
000880*
000890 01  WS-POINTS-DSP-AREA.
000900     05  WS-POINTS-EDIT          PIC ZZZ,ZZZ,ZZ9.
000910******************************************************************
000920 LINKAGE SECTION.
000930******************************************************************
000940 COPY PUMACCR.
000950*
000960 01  SVC-FUNCTION-CD             PIC X(02).
000970 01  SVC-SERVICE-CD              PIC X(02).
000980 01  SVC-TXN-TYPE                PIC X(01).
000990     88  SVC-IS-BALANCE-CHECK        VALUE "B".
001000 01  SVC-AMOUNT-IO               PIC S9(09)V99.
001010 01  SVC-BAL-CHANGED-SW          PIC X(01).
001020 01  SVC-OLD-BALANCE             PIC S9(09)V99.
001040*
001050 COPY PUMLOGR.
001060*
001070 01  RETURN-CD                   PIC 9(02) COMP.
001080******************************************************************
001090 PROCEDURE DIVISION USING ACCOUNT-RECORD, SVC-FUNCTION-CD,
001100                           SVC-SERVICE-CD, SVC-TXN-TYPE,
001110                           SVC-AMOUNT-IO, SVC-BAL-CHANGED-SW,
001120                           SVC-OLD-BALANCE,
001130                           LOG-RECORD, RETURN-CD.
001140*
001150     PERFORM 000-SETUP-RTN THRU 000-EXIT.
001160*
001170     EVALUATE SVC-FUNCTION-CD
001180         WHEN "FR"
001190             PERFORM 100-FRAUD-CHECK-RTN THRU 100-EXIT
001200         WHEN "AL"
001210             PERFORM 200-ALERT-CHECK-RTN THRU 200-EXIT
001220         WHEN "RA"
001230             PERFORM 300-REWARDS-ACCRUE-RTN THRU 300-EXIT
001260         WHEN "FE"
001270             PERFORM 500-MONTH-END-FEE-RTN THRU 500-EXIT
001280         WHEN OTHER
001290             GO TO 900-ERROR-RTN
001300     END-EVALUATE.
001310*
001320     GOBACK.
001330*
001340 000-SETUP-RTN.
001350     MOVE "000-SETUP-RTN" TO WS-PARA-NAME.
001355     ADD 1 TO WS-CALL-CTR.
001360     MOVE ZERO TO RETURN-CD.
001370     MOVE SPACES TO LOG-RECORD.
001380     MOVE ZERO TO WS-FEE-AMOUNT-NUM, WS-POINTS-EARNED.
001400 000-EXIT.
001410     EXIT.
001420*
001430 100-FRAUD-CHECK-RTN.
001440*    ANTI-FRAUD - FLAG ANY DEPOSIT OR WITHDRAWAL OVER 10000.00.
001450*    THE TRANSACTION ITSELF IS NOT BLOCKED BY THIS SERVICE.
001460     MOVE "100-FRAUD-CHECK-RTN" TO WS-PARA-NAME.
001470     IF SVC-AMOUNT-IO > WS-FRAUD-THRESHOLD
001480         MOVE SVC-AMOUNT-IO TO WS-AMOUNT-EDIT
001490         MOVE "FRAUD_ALERT             " TO LOG-EVENT-TYPE
001500         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001510         STRING "LARGE TRANSACTION AMOUNT " WS-AMOUNT-EDIT
001520             DELIMITED BY SIZE INTO LOG-DETAIL
001530         MOVE ZERO TO RETURN-CD
001540     ELSE
001550         MOVE 04 TO RETURN-CD
001560     END-IF.
001570 100-EXIT.
001580     EXIT.
001590*
001600 200-ALERT-CHECK-RTN.
001610*    PREMIUM ALERTS - NOTIFY ON ANY BALANCE-CHANGING DEPOSIT OR
001620*    WITHDRAWAL, AND ON EVERY SUCCESSFUL BALANCE INQUIRY.
001630     MOVE "200-ALERT-CHECK-RTN" TO WS-PARA-NAME.
001640     EVALUATE TRUE
001650         WHEN SVC-IS-BALANCE-CHECK
001660             MOVE ACC-BALANCE TO WS-AMOUNT-EDIT
001670             MOVE "PREMIUM_ALERT           " TO LOG-EVENT-TYPE
001680             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001690             STRING "ACCOUNT BALANCE " WS-AMOUNT-EDIT
001700                 DELIMITED BY SIZE INTO LOG-DETAIL
001710             MOVE ZERO TO RETURN-CD
001720         WHEN SVC-BAL-CHANGED-SW = "Y"
001730             MOVE SVC-AMOUNT-IO TO WS-AMOUNT-EDIT
001740             MOVE "PREMIUM_ALERT           " TO LOG-EVENT-TYPE
001750             MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001760             STRING "TRANSACTION AMOUNT " WS-AMOUNT-EDIT
001770                 DELIMITED BY SIZE INTO LOG-DETAIL
001780             MOVE ZERO TO RETURN-CD
001790         WHEN OTHER
001800             MOVE 04 TO RETURN-CD
001810     END-EVALUATE.
001820 200-EXIT.
001830     EXIT.
001840*
001850 300-REWARDS-ACCRUE-RTN.
001860*    REWARDS - ONE PERCENT OF EVERY DEPOSIT OR WITHDRAWAL AMOUNT
001870*    IS EARNED IN POINTS, TRUNCATED TO A WHOLE POINT.
001880     MOVE "300-REWARDS-ACCRUE-RTN" TO WS-PARA-NAME.
001890     COMPUTE WS-POINTS-RAW = SVC-AMOUNT-IO * WS-POINTS-RATE.
001900     MOVE WS-POINTS-RAW TO WS-POINTS-EARNED.
001910     IF WS-POINTS-EARNED > 0
001920         ADD WS-POINTS-EARNED TO ACC-REWARD-POINTS
001930         MOVE WS-POINTS-EARNED TO WS-POINTS-EDIT
001940         MOVE "REWARD_POINTS_EARNED    " TO LOG-EVENT-TYPE
001950         MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID
001960         STRING "POINTS EARNED " WS-POINTS-EDIT
001970             DELIMITED BY SIZE INTO LOG-DETAIL
001980         DISPLAY "PUMSVC - POINTS EARNED " WS-POINTS-EARNED-DSP
001990             " ON " ACC-ACCOUNT-ID
002000         MOVE ZERO TO RETURN-CD
002010     ELSE
002020         MOVE 04 TO RETURN-CD
002030     END-IF.
002040 300-EXIT.
002050     EXIT.
002060*
002350 500-MONTH-END-FEE-RTN.
002360*    MONTH-END SERVICE FEE - THE CALLER HAS ALREADY ATTEMPTED TO
002370*    WITHDRAW THE SERVICE FEE THROUGH THE STATUS ENGINE.  THE FEE
002380*    ONLY COUNTS AS APPLIED IF THE BALANCE ACTUALLY WENT DOWN.
002390     MOVE "500-MONTH-END-FEE-RTN" TO WS-PARA-NAME.
002400     EVALUATE SVC-SERVICE-CD
002410         WHEN "AF"
002420             MOVE WS-ANTIFRAUD-FEE TO WS-FEE-AMOUNT-NUM
002430         WHEN "PA"
002440             MOVE WS-ALERTS-FEE TO WS-FEE-AMOUNT-NUM
002450         WHEN "RW"
002460             MOVE WS-REWARDS-FEE TO WS-FEE-AMOUNT-NUM
002470         WHEN OTHER
002480             GO TO 900-ERROR-RTN
002490     END-EVALUATE.
002500*
002510     MOVE WS-FEE-AMOUNT-NUM TO SVC-AMOUNT-IO.
002520     MOVE WS-FEE-AMOUNT-NUM TO WS-FEE-AMOUNT-EDIT.
002530     MOVE ACC-ACCOUNT-ID TO LOG-ACCOUNT-ID.
002531     DISPLAY "PUMSVC - FEE " SVC-SERVICE-CD " AMOUNT "
002532         WS-FEE-AMOUNT-NUM-ALT " ON " ACC-ACCOUNT-ID.
002540*
002550     IF ACC-BALANCE < SVC-OLD-BALANCE
002560         MOVE "SERVICE_FEE_APPLIED     " TO LOG-EVENT-TYPE
002570         STRING "SERVICE " SVC-SERVICE-CD " FEE "
002580             WS-FEE-AMOUNT-EDIT
002590             DELIMITED BY SIZE INTO LOG-DETAIL
002600         MOVE ZERO TO RETURN-CD
002610     ELSE
002620         MOVE "SERVICE_FEE_DENIED      " TO LOG-EVENT-TYPE
002630         STRING "SERVICE " SVC-SERVICE-CD " FEE "
002640             WS-FEE-AMOUNT-EDIT
002650             " NOT COLLECTED - STATUS DENIED WITHDRAWAL"
002660             DELIMITED BY SIZE INTO LOG-DETAIL
002670         MOVE 04 TO RETURN-CD
002680     END-IF.
002690 500-EXIT.
002700     EXIT.
002710*
002720 900-ERROR-RTN.
002730     MOVE "900-ERROR-RTN" TO WS-PARA-NAME.
002740     MOVE 12 TO RETURN-CD.
002750     DISPLAY "PUMSVC - BAD CALL AT " WS-PARA-NAME-ALT
002760         " FUNC=" SVC-FUNCTION-CD " SVC=" SVC-SERVICE-CD.
002770     GOBACK.
